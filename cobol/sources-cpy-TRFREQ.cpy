000100*****************************************************************
000200*COPYBOOK   : TRFREQ
000300*DESCRIPTION: TRANSFER REQUEST RECORD - ONE OCCURRENCE PER
000400*             REQUESTED TRANSFER ON THE TRFBPOST TRANSFER-
000500*             REQUESTS INPUT FILE.  REQUESTS ARE PROCESSED IN
000600*             THE ORDER THEY APPEAR ON THE FILE - NO RE-SORT.
000700*****************************************************************
000800*TAG    DATE       DEV    DESCRIPTION
000900*------ ---------- ------ -------------------------------------
001000*G2BL01 03/04/2019 ACNRJR CASH MANAGEMENT ROAD MAP - P19
001100*                         - INITIAL VERSION.
001200*****************************************************************
001300 01  TRFREQ-RECORD                PIC X(53).
001400*I-O FORMAT: TRFREQR  FROM FILE TRFREQS
001500 01  TRFREQR REDEFINES TRFREQ-RECORD.
001600     05  TRFREQ-REQ-ID            PIC X(12).
001700*                                 REQUEST ID - IDEMPOTENCY KEY
001800     05  TRFREQ-SOURCE-ACCT-ID    PIC X(12).
001900*                                 SOURCE ACCOUNT ID
002000     05  TRFREQ-SOURCE-ACCT-ID-R REDEFINES
002100         TRFREQ-SOURCE-ACCT-ID.
002200         10  TRFREQ-SOURCE-BRANCH PIC X(04).
002300         10  TRFREQ-SOURCE-SEQ    PIC X(08).
002400     05  TRFREQ-TARGET-ACCT-ID    PIC X(12).
002500*                                 TARGET ACCOUNT ID
002600     05  TRFREQ-TARGET-ACCT-ID-R REDEFINES
002700         TRFREQ-TARGET-ACCT-ID.
002800         10  TRFREQ-TARGET-BRANCH PIC X(04).
002900         10  TRFREQ-TARGET-SEQ    PIC X(08).
003000     05  TRFREQ-AMOUNT            PIC S9(11)V99.
003100*                                 REQUESTED AMOUNT, SOURCE CUY
003200     05  FILLER                   PIC X(04).
003300*                                 RESERVED FOR FUTURE USE
