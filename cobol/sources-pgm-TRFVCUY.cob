000100***************************
000200 IDENTIFICATION DIVISION.
000300***************************
000400 PROGRAM-ID.     TRFVCUY.
000500 AUTHOR.         ANNIE FAM.
000600 INSTALLATION.   REMITTANCE PROCESSING - TRF SUITE.
000700 DATE-WRITTEN.   24 JUN 1991.
000800 DATE-COMPILED.
000900 SECURITY.       CLASSIFIED - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO CONVERT A TRANSFER AMOUNT FROM
001200*               THE SOURCE ACCOUNT CURRENCY TO THE TARGET ACCOUNT
001300*               CURRENCY.  THE CALLER HAS ALREADY LOOKED UP BOTH
001400*               CURRENCIES ON THE RATE TABLE AND PASSES THE TWO
001500*               RATE ENTRIES IN.  IF THE TWO CURRENCIES ARE THE
001600*               SAME NO CONVERSION OR ROUNDING IS PERFORMED.
001700*
001800*================================================================*
001900* HISTORY OF MODIFICATION:
002000*================================================================*
002100* TAG    DATE       DEV    DESCRIPTION
002200*------- ---------- ------ ------------------------------------*
002300* GV1ORG 24/06/1991 ANNFAM - ORIGINAL CURRENCY PAIR RATE LOOKUP
002400*                            ROUTINE AGAINST THE TLSMSCUYP1 TABLE.
002500* GV2DLN 09/03/1993 MWEETL - ADD REVERSE-PAIR LOOKUP WHEN THE
002600*                            DIRECT PAIR IS NOT ON FILE.
002700* GV3JC1 11/08/1996 JCHANG - STP PROJECT PHASE 1 - FOLD THE
002800*                            RATE-PAIR LOOKUP AND THE AMOUNT
002900*                            CONVERSION INTO ONE ROUTINE.
003000* GV4Y2K 22/10/1998 RBTAN  - Y2K REVIEW - NO CENTURY-SENSITIVE
003100*                            DATE FIELDS ON THIS ROUTINE, NO
003200*                            CHANGE REQUIRED.  SIGNED OFF.
003300* GV5JC2 14/02/2002 JCHANG - ROUND THE CONVERTED AMOUNT TO 2
003400*                            DECIMALS PER FINANCE STANDARD.
003500* G1Q3FL 19/07/2006 FLIM   - REM Q3 2006 RELEASE - STANDARDISE
003600*                            REJECT MESSAGE WORDING ACROSS SUITE.
003700* G2BL03 24/06/2020 ACNFAM - CASH MANAGEMENT ROAD MAP - P19
003800*                            RE-TARGETED THE ROUTINE FROM THE
003900*                            INDEXED TLSMSCUYP1 TABLE ONTO THE
004000*                            IN-MEMORY RATE TABLE BUILT BY
004100*                            TRFBPOST (E-REQ CMRM-0119 - MONEY
004200*                            TRANSFER POSTING ENGINE REWRITE).
004300*                            REMOVED THE TLSMSCUYP1 FILE I-O -
004400*                            CALLER NOW PASSES BOTH RATE ENTRIES
004500*                            ALREADY FOUND.
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    UPSI-0 IS WK-C-VCUY-TEST-SWITCH
005500                       ON STATUS IS U0-ON
005600                       OFF STATUS IS U0-OFF.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM TRFVCUY **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-N-VCUY-CALL-COUNT            PIC S9(07) COMP
006600                                     VALUE ZERO.
006700
006800*****************
006900 LINKAGE SECTION.
007000*****************
007100 COPY VCUY.
007200 EJECT
007300********************************************
007400 PROCEDURE DIVISION USING WK-C-VCUY-RECORD.
007500********************************************
007600 MAIN-MODULE.
007700     ADD 1                        TO    WK-N-VCUY-CALL-COUNT.
007800     PERFORM A000-PROCESS-CALLED-ROUTINE
007900        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008000     GOBACK.
008100
008200*---------------------------------------------------------------*
008300 A000-PROCESS-CALLED-ROUTINE.
008400*---------------------------------------------------------------*
008500     MOVE    SPACES              TO    WK-C-VCUY-ERROR-CD.
008600     MOVE    ZERO                TO    WK-N-VCUY-EXCHANGED.
008700
008800     IF  WK-C-VCUY-SOURCE-CUY    =     WK-C-VCUY-TARGET-CUY
008900         MOVE WK-N-VCUY-AMOUNT   TO    WK-N-VCUY-EXCHANGED
009000         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009100
009200     PERFORM B000-CHECK-RATES-FOUND
009300        THRU B099-CHECK-RATES-FOUND-EX.
009400     IF  WK-C-VCUY-RATE-MISSING
009500         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009600
009700     PERFORM C000-COMPUTE-EXCHANGE
009800        THRU C099-COMPUTE-EXCHANGE-EX.
009900
010000 A099-PROCESS-CALLED-ROUTINE-EX.
010100     EXIT.
010200
010300*---------------------------------------------------------------*
010400*BOTH THE SOURCE AND TARGET CURRENCY MUST HAVE A RATE TABLE
010500*ENTRY BEFORE A CONVERSION CAN BE ATTEMPTED.
010600*---------------------------------------------------------------*
010700 B000-CHECK-RATES-FOUND.
010800*---------------------------------------------------------------*
010900     IF  WK-C-VCUY-SOURCE-FOUND  = "Y"
011000         AND WK-C-VCUY-TARGET-FOUND = "Y"
011100         GO TO B099-CHECK-RATES-FOUND-EX.
011200
011300     SET WK-C-VCUY-RATE-MISSING  TO    TRUE.
011400
011500 B099-CHECK-RATES-FOUND-EX.
011600     EXIT.
011700
011800*---------------------------------------------------------------*
011900*CONVERT BY DIVIDING THE TARGET RATE BY THE SOURCE RATE, THEN
012000*MULTIPLYING THE AMOUNT BY THAT RATIO, ROUNDED HALF-UP TO 2
012100*DECIMALS.
012200*---------------------------------------------------------------*
012300 C000-COMPUTE-EXCHANGE.
012400*---------------------------------------------------------------*
012500     COMPUTE WK-N-VCUY-EXCHANGED ROUNDED =
012600             WK-N-VCUY-AMOUNT *
012700             (WK-N-VCUY-TARGET-RATE / WK-N-VCUY-SOURCE-RATE).
012800     SET WK-C-VCUY-NO-ERROR      TO    TRUE.
012900
013000 C099-COMPUTE-EXCHANGE-EX.
013100     EXIT.
013200
013300******************************************************************
013400*************** END OF PROGRAM SOURCE - TRFVCUY ******************
013500******************************************************************
