000100***************************
000200 IDENTIFICATION DIVISION.
000300***************************
000400 PROGRAM-ID.     TRFPBAL.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REMITTANCE PROCESSING - TRF SUITE.
000700 DATE-WRITTEN.   15 FEB 1990.
000800 DATE-COMPILED.
000900 SECURITY.       CLASSIFIED - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  CALLED ROUTINE TO APPLY A DEBIT OR CREDIT TO AN
001200*               ACCOUNT BALANCE ALREADY HELD IN MEMORY BY THE
001300*               CALLER.  THE CALLER SUPPLIES THE CURRENT BALANCE,
001400*               THE MUTATION AMOUNT (UNSIGNED) AND A DEBIT/CREDIT
001500*               SWITCH.  THIS ROUTINE HOLDS NO FILE OF ITS OWN -
001600*               TRFBPOST IS THE OWNER OF THE ACCOUNT MASTER AND
001700*               REWRITES IT AT END OF RUN.
001800*
001900*================================================================*
002000* HISTORY OF MODIFICATION:
002100*================================================================*
002200* TAG    DATE       DEV    DESCRIPTION
002300*------- ---------- ------ ------------------------------------*
002400* GB1ORG 15/02/1990 MWEETL - ORIGINAL BALANCE-MUTATION ROUTINE
002500*                            FOR THE TRF REMITTANCE SUITE - ONE
002600*                            SHARED DEBIT/CREDIT ENTRY POINT FOR
002700*                            ALL CALLERS THAT HOLD A TABLE ROW
002800*                            IN MEMORY.
002900* GB2DLN 20/08/1992 MWEETL - ADD THE UNSIGNED-AMOUNT RULE - THE
003000*                            CALLER PASSES THE MUTATION AMOUNT
003100*                            UNSIGNED AND THE SWITCH DECIDES THE
003200*                            DIRECTION, AFTER A REPAIR QUEUE
003300*                            ITEM WHERE A NEGATIVE AMOUNT PASSED
003400*                            BY A CALLER DOUBLE-APPLIED THE SIGN.
003500* GB3RBT 04/05/1995 RBTAN  - REPAIR QUEUE ENHANCEMENT - ROUND
003600*                            THE RESULT HALF-UP TO 2 DECIMALS
003700*                            RATHER THAN TRUNCATING, TO MATCH
003800*                            THE ACCOUNT TABLE'S MONEY PICTURE.
003900* GB4JC1 12/07/1996 JCHANG - STP PROJECT PHASE 1 - FOLD THE
004000*                            SEPARATE DEBIT AND CREDIT ENTRY
004100*                            POINTS INTO ONE CALLED ROUTINE WITH
004200*                            A MODE SWITCH, TO MATCH THE OTHER
004300*                            TRF CALLED ROUTINES.
004400* GB5Y2K 27/10/1998 RBTAN  - Y2K REVIEW - NO CENTURY-SENSITIVE
004500*                            DATE FIELDS ON THIS ROUTINE, NO
004600*                            CHANGE REQUIRED.  SIGNED OFF.
004700* G1Q1FL 09/02/2006 FLIM   - REM Q1 2006 RELEASE - STANDARDISE
004800*                            CALL-PARAMETER COPYBOOK NAMING
004900*                            ACROSS THE SUITE (PBAL REPLACES
005000*                            THE OLD TFSBALMV LAYOUT NAME).
005100* G2BL01 03/04/2019 ACNRJR - CASH MANAGEMENT ROAD MAP - P19
005200*                            GPI DAY4 (RETRO FROM GPI DAY2B HO)
005300*                            - RE-TARGETED THE ROUTINE ONTO THE
005400*                              IN-MEMORY ACCOUNT TABLE BUILT BY
005500*                              TRFBPOST (E-REQ CMRM-0119 - MONEY
005600*                              TRANSFER POSTING ENGINE REWRITE).
005700*                              CALL-PARAMETER LAYOUT UNCHANGED.
005800*----------------------------------------------------------------*
005900 EJECT
006000**********************
006100 ENVIRONMENT DIVISION.
006200**********************
006300 CONFIGURATION SECTION.
006400 SOURCE-COMPUTER.  IBM-AS400.
006500 OBJECT-COMPUTER.  IBM-AS400.
006600 SPECIAL-NAMES.    UPSI-0 IS WK-C-PBAL-TEST-SWITCH
006700                       ON STATUS IS U0-ON
006800                       OFF STATUS IS U0-OFF.
006900
007000 DATA DIVISION.
007100 WORKING-STORAGE SECTION.
007200*************************
007300 01  FILLER                          PIC X(24)        VALUE
007400     "** PROGRAM TRFPBAL **".
007500
007600* ------------------ PROGRAM WORKING STORAGE -------------------*
007700 01  WK-N-PBAL-CALL-COUNT            PIC S9(07) COMP
007800                                     VALUE ZERO.
007900
008000*****************
008100 LINKAGE SECTION.
008200*****************
008300 COPY PBAL.
008400 EJECT
008500********************************************
008600 PROCEDURE DIVISION USING WK-C-PBAL-RECORD.
008700********************************************
008800 MAIN-MODULE.
008900     ADD 1                        TO    WK-N-PBAL-CALL-COUNT.
009000     PERFORM A000-PROCESS-CALLED-ROUTINE
009100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009200     GOBACK.
009300
009400*---------------------------------------------------------------*
009500 A000-PROCESS-CALLED-ROUTINE.
009600*---------------------------------------------------------------*
009700     MOVE    ZERO                TO    WK-N-PBAL-NEW-BAL.
009800
009900     IF  WK-C-PBAL-DEBIT
010000         PERFORM B000-APPLY-DEBIT
010100            THRU B099-APPLY-DEBIT-EX
010200     ELSE
010300         PERFORM C000-APPLY-CREDIT
010400            THRU C099-APPLY-CREDIT-EX.
010500
010600 A099-PROCESS-CALLED-ROUTINE-EX.
010700     EXIT.
010800
010900*---------------------------------------------------------------*
011000*DEBIT THE SOURCE ACCOUNT BY THE TRANSFER AMOUNT, ROUNDED
011100*HALF-UP TO 2 DECIMALS.
011200*---------------------------------------------------------------*
011300 B000-APPLY-DEBIT.
011400*---------------------------------------------------------------*
011500     COMPUTE WK-N-PBAL-NEW-BAL ROUNDED =
011600             WK-N-PBAL-CURRENT-BAL - WK-N-PBAL-AMOUNT.
011700
011800 B099-APPLY-DEBIT-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200*CREDIT THE TARGET ACCOUNT BY THE EXCHANGED AMOUNT, ROUNDED
012300*HALF-UP TO 2 DECIMALS.
012400*---------------------------------------------------------------*
012500 C000-APPLY-CREDIT.
012600*---------------------------------------------------------------*
012700     COMPUTE WK-N-PBAL-NEW-BAL ROUNDED =
012800             WK-N-PBAL-CURRENT-BAL + WK-N-PBAL-AMOUNT.
012900
013000 C099-APPLY-CREDIT-EX.
013100     EXIT.
013200
013300******************************************************************
013400*************** END OF PROGRAM SOURCE - TRFPBAL ******************
013500******************************************************************
