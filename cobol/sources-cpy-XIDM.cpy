000100*****************************************************************
000200*COPYBOOK   : XIDM
000300*DESCRIPTION: LINKAGE PARAMETER RECORDS FOR CALLED ROUTINE
000400*             TRFXIDM - IDEMPOTENT REQUEST RECONCILIATION.
000500*             THREE PARAMETERS ARE PASSED: THE CALL RECORD, THE
000600*             COUNT OF ENTRIES ALREADY RECORDED THIS RUN, AND
000700*             THE PROCESSED-REQUEST TABLE ITSELF (BY REFERENCE).
000800*             THE CALLER DRIVES TWO MODES - "S" TO SEARCH THE
000900*             TABLE FOR A REQUEST ID, "A" TO APPEND A NEW ENTRY
000901*             ONCE THE CALLER HAS COMPUTED THE OUTCOME.
001000*****************************************************************
001100*TAG    DATE       DEV    DESCRIPTION
001200*------ ---------- ------ -------------------------------------
001300*G2BL05 24/06/2020 ACNFAM CASH MANAGEMENT ROAD MAP - P19
001400*                         - INITIAL VERSION.
001500*****************************************************************
001600 01  WK-C-XIDM-RECORD             PIC X(240).
001700 01  WK-C-XIDM REDEFINES WK-C-XIDM-RECORD.
001800     05  WK-C-XIDM-INPUT.
001801         10  WK-C-XIDM-MODE           PIC X(01).
001802             88  WK-C-XIDM-MODE-SEARCH    VALUE "S".
001803             88  WK-C-XIDM-MODE-ADD       VALUE "A".
001900         10  WK-C-XIDM-REQ-ID         PIC X(12).
002000         10  WK-C-XIDM-SOURCE-ID      PIC X(12).
002100         10  WK-C-XIDM-TARGET-ID      PIC X(12).
002200         10  WK-N-XIDM-AMOUNT         PIC S9(11)V99.
002201         10  WK-N-XIDM-AMOUNT-R REDEFINES
002202             WK-N-XIDM-AMOUNT.
002203             15  WK-N-XIDM-AMOUNT-WHL  PIC S9(11).
002204             15  WK-N-XIDM-AMOUNT-FRC  PIC 9(02).
002300         10  WK-C-XIDM-NEW-STATUS     PIC X(01).
002400         10  WK-C-XIDM-NEW-MESSAGE    PIC X(60).
002500         10  WK-N-XIDM-NEW-SRC-AMT    PIC S9(11)V99.
002600         10  WK-N-XIDM-NEW-TGT-AMT    PIC S9(11)V99.
002700         10  WK-C-XIDM-NEW-CUY        PIC X(03).
002800     05  WK-C-XIDM-OUTPUT.
002900         10  WK-C-XIDM-ACTION         PIC X(01).
003000             88  WK-C-XIDM-NEW-REQUEST    VALUE "N".
003100             88  WK-C-XIDM-REPLAY         VALUE "R".
003200             88  WK-C-XIDM-CONFLICT       VALUE "C".
003300         10  WK-C-XIDM-PRIOR-STATUS   PIC X(01).
003400         10  WK-C-XIDM-PRIOR-MESSAGE  PIC X(60).
003500         10  WK-N-XIDM-PRIOR-SRC-AMT  PIC S9(11)V99.
003600         10  WK-N-XIDM-PRIOR-TGT-AMT  PIC S9(11)V99.
003700         10  WK-C-XIDM-PRIOR-CUY      PIC X(03).
003800     05  FILLER                       PIC X(06).
003900
004000 01  WK-N-XIDM-TABLE-COUNT        PIC S9(07) COMP.
004100
004200*****************************************************************
004300*THE PROCESSED-REQUEST TABLE - ONE ENTRY PER REQUEST ID SEEN SO
004400*FAR THIS RUN.  OWNED BY TRFBPOST, SEARCHED/EXTENDED BY TRFXIDM.
004500*****************************************************************
004600 01  WK-T-XIDM-TABLE.
004700     05  WK-T-XIDM-ENTRY OCCURS 2000 TIMES
004800         INDEXED BY WK-X-XIDM-IDX.
004900         10  WK-T-XIDM-REQ-ID         PIC X(12).
005000         10  WK-T-XIDM-SOURCE-ID      PIC X(12).
005100         10  WK-T-XIDM-TARGET-ID      PIC X(12).
005200         10  WK-N-XIDM-TBL-AMOUNT     PIC S9(11)V99.
005201         10  WK-N-XIDM-TBL-AMOUNT-R REDEFINES
005202             WK-N-XIDM-TBL-AMOUNT.
005203             15  WK-N-XIDM-TBL-AMT-WHL PIC S9(11).
005204             15  WK-N-XIDM-TBL-AMT-FRC PIC 9(02).
005300         10  WK-C-XIDM-TBL-STATUS     PIC X(01).
005400         10  WK-C-XIDM-TBL-MESSAGE    PIC X(60).
005500         10  WK-N-XIDM-TBL-SRC-AMT    PIC S9(11)V99.
005501         10  WK-N-XIDM-TBL-SRC-AMT-R REDEFINES
005502             WK-N-XIDM-TBL-SRC-AMT.
005503             15  WK-N-XIDM-TBL-SRC-WHL PIC S9(11).
005504             15  WK-N-XIDM-TBL-SRC-FRC PIC 9(02).
005600         10  WK-N-XIDM-TBL-TGT-AMT    PIC S9(11)V99.
005700         10  WK-C-XIDM-TBL-CUY        PIC X(03).
005800         10  FILLER                   PIC X(10).
