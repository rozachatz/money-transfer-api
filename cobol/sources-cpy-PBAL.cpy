000100*****************************************************************
000200*COPYBOOK   : PBAL
000300*DESCRIPTION: LINKAGE PARAMETER RECORD FOR CALLED ROUTINE
000400*             TRFPBAL - ACCOUNT BALANCE MUTATION (DEBIT/CREDIT).
000500*             CALLER SUPPLIES THE CURRENT BALANCE, THE SIGNED
000600*             MUTATION AMOUNT AND A DEBIT/CREDIT SWITCH; TRFPBAL
000700*             RETURNS THE NEW BALANCE ROUNDED TO 2 DECIMALS.
000800*****************************************************************
000900*TAG    DATE       DEV    DESCRIPTION
001000*------ ---------- ------ -------------------------------------
001100*G2BL04 03/04/2019 ACNRJR CASH MANAGEMENT ROAD MAP - P19
001200*                         - INITIAL VERSION.
001300*****************************************************************
001400 01  WK-C-PBAL-RECORD             PIC X(60).
001500 01  WK-C-PBAL REDEFINES WK-C-PBAL-RECORD.
001600     05  WK-C-PBAL-INPUT.
001700         10  WK-C-PBAL-MODE           PIC X(01).
001800             88  WK-C-PBAL-DEBIT          VALUE "D".
001900             88  WK-C-PBAL-CREDIT         VALUE "C".
002000         10  WK-N-PBAL-CURRENT-BAL    PIC S9(11)V99.
002100         10  WK-N-PBAL-CURRENT-BAL-R REDEFINES
002200             WK-N-PBAL-CURRENT-BAL.
002300             15  WK-N-PBAL-CURRENT-WHL PIC S9(11).
002400             15  WK-N-PBAL-CURRENT-FRC PIC 9(02).
002500         10  WK-N-PBAL-AMOUNT         PIC S9(11)V99.
002600         10  WK-N-PBAL-AMOUNT-R REDEFINES
002700             WK-N-PBAL-AMOUNT.
002800             15  WK-N-PBAL-AMOUNT-WHL  PIC S9(11).
002900             15  WK-N-PBAL-AMOUNT-FRC  PIC 9(02).
003000     05  WK-C-PBAL-OUTPUT.
003100         10  WK-N-PBAL-NEW-BAL        PIC S9(11)V99.
003101         10  WK-N-PBAL-NEW-BAL-R REDEFINES
003102             WK-N-PBAL-NEW-BAL.
003103             15  WK-N-PBAL-NEW-WHL     PIC S9(11).
003104             15  WK-N-PBAL-NEW-FRC     PIC 9(02).
003200     05  FILLER                       PIC X(20).
