000100*****************************************************************
000200*COPYBOOK   : VCUY
000300*DESCRIPTION: LINKAGE PARAMETER RECORD FOR CALLED ROUTINE
000400*             TRFVCUY - CURRENCY EXCHANGE CALCULATION.
000500*             CALLER PASSES SOURCE/TARGET CURRENCY AND THE TWO
000600*             RATE TABLE ENTRIES (ALREADY LOOKED UP); TRFVCUY
000700*             RETURNS THE EXCHANGED AMOUNT OR AN ERROR.
000800*****************************************************************
000900*TAG    DATE       DEV    DESCRIPTION
001000*------ ---------- ------ -------------------------------------
001100*G2BL03 24/06/2020 ACNFAM CASH MANAGEMENT ROAD MAP - P19
001200*                         - INITIAL VERSION.
001300*****************************************************************
001400 01  WK-C-VCUY-RECORD             PIC X(80).
001500 01  WK-C-VCUY REDEFINES WK-C-VCUY-RECORD.
001600     05  WK-C-VCUY-INPUT.
001700         10  WK-C-VCUY-SOURCE-CUY     PIC X(03).
001800         10  WK-C-VCUY-TARGET-CUY     PIC X(03).
001900         10  WK-N-VCUY-AMOUNT         PIC S9(11)V99.
001901         10  WK-N-VCUY-AMOUNT-R REDEFINES
001902             WK-N-VCUY-AMOUNT.
001903             15  WK-N-VCUY-AMOUNT-WHL  PIC S9(11).
001904             15  WK-N-VCUY-AMOUNT-FRC  PIC 9(02).
002000         10  WK-C-VCUY-SOURCE-FOUND   PIC X(01).
002100         10  WK-N-VCUY-SOURCE-RATE    PIC S9(05)V9(06).
002200         10  WK-N-VCUY-SOURCE-RATE-R REDEFINES
002300             WK-N-VCUY-SOURCE-RATE.
002400             15  WK-N-VCUY-SOURCE-RATE-WHL PIC S9(05).
002500             15  WK-N-VCUY-SOURCE-RATE-FRC PIC 9(06).
002600         10  WK-C-VCUY-TARGET-FOUND   PIC X(01).
002700         10  WK-N-VCUY-TARGET-RATE    PIC S9(05)V9(06).
002800         10  WK-N-VCUY-TARGET-RATE-R REDEFINES
002900             WK-N-VCUY-TARGET-RATE.
003000             15  WK-N-VCUY-TARGET-RATE-WHL PIC S9(05).
003100             15  WK-N-VCUY-TARGET-RATE-FRC PIC 9(06).
003200     05  WK-C-VCUY-OUTPUT.
003300         10  WK-N-VCUY-EXCHANGED      PIC S9(11)V99.
003400         10  WK-C-VCUY-ERROR-CD       PIC X(01).
003500             88  WK-C-VCUY-NO-ERROR       VALUE SPACE.
003600             88  WK-C-VCUY-RATE-MISSING   VALUE "E".
003700     05  FILLER                       PIC X(23).
