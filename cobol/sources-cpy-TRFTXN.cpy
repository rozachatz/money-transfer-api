000100*****************************************************************
000200*COPYBOOK   : TRFTXN
000300*DESCRIPTION: TRANSACTION RECORD - ONE OCCURRENCE WRITTEN TO THE
000400*             TRFBPOST TRANSACTION-LOG OUTPUT FILE FOR EVERY
000500*             REQUEST PROCESSED, WHETHER ACCEPTED OR REJECTED.
000600*****************************************************************
000700*TAG    DATE       DEV    DESCRIPTION
000800*------ ---------- ------ -------------------------------------
000900*G2BL01 03/04/2019 ACNRJR CASH MANAGEMENT ROAD MAP - P19
001000*                         - INITIAL VERSION.
001100*G2BL16 12/05/2021 TJOHNSN - ANNUAL STANDARDS REVIEW - NO DATE
001200*                         FIELDS ON THIS LAYOUT, NO CHANGE
001300*                         REQUIRED.
001400*****************************************************************
001500 01  TRFTXN-RECORD                PIC X(130).
001600*I-O FORMAT: TRFTXNR  FROM FILE TRFTXLOG
001700 01  TRFTXNR REDEFINES TRFTXN-RECORD.
001800     05  TRFTXN-TXN-ID            PIC X(12).
001900*                                 SAME AS THE REQUEST ID
002000     05  TRFTXN-SOURCE-ACCT-ID    PIC X(12).
002100     05  TRFTXN-TARGET-ACCT-ID    PIC X(12).
002200     05  TRFTXN-SOURCE-AMOUNT     PIC S9(11)V99.
002300*                                 AMOUNT DEBITED, SOURCE CUY
002400     05  TRFTXN-SOURCE-AMOUNT-R REDEFINES
002500         TRFTXN-SOURCE-AMOUNT     PIC X(13).
002600     05  TRFTXN-TARGET-AMOUNT     PIC S9(11)V99.
002700*                                 AMOUNT CREDITED, TARGET CUY
002800     05  TRFTXN-TARGET-AMOUNT-R REDEFINES
002900         TRFTXN-TARGET-AMOUNT     PIC X(13).
003000     05  TRFTXN-CURRENCY          PIC X(03).
003100*                                 TARGET ACCOUNT CURRENCY
003200     05  TRFTXN-STATUS            PIC X(01).
003300         88  TRFTXN-ACCEPTED          VALUE "S".
003400         88  TRFTXN-REJECTED          VALUE "F".
003500     05  TRFTXN-MESSAGE           PIC X(60).
003600*                                 OUTCOME MESSAGE TEXT
003700     05  FILLER                   PIC X(04).
003800*                                 RESERVED FOR FUTURE USE
