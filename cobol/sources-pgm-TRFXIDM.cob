000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     TRFXIDM.
000500 AUTHOR.         DESMOND LIM.
000600 INSTALLATION.   REMITTANCE PROCESSING - TRF SUITE.
000700 DATE-WRITTEN.   23 SEP 1994.
000800 DATE-COMPILED.
000900 SECURITY.       CLASSIFIED - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS ROUTINE RECONCILES A TRANSFER REQUEST ID
001200*               AGAINST THE TABLE OF REQUEST IDS ALREADY SEEN
001300*               THIS RUN.  A REQUEST ID NOT YET IN THE TABLE IS A
001400*               NEW REQUEST AND IS ADDED WITH THE OUTCOME THE
001500*               CALLER HAS JUST COMPUTED.  A REQUEST ID ALREADY
001600*               IN THE TABLE WITH IDENTICAL SOURCE/TARGET/AMOUNT
001700*               IS A REPLAY - THE ORIGINAL OUTCOME IS RETURNED
001800*               UNCHANGED AND THE ACCOUNT MASTER IS NOT TOUCHED
001900*               AGAIN.  A REQUEST ID ALREADY IN THE TABLE WITH A
002000*               DIFFERENT SOURCE, TARGET OR AMOUNT IS A CONFLICT.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:
002400*================================================================*
002500* TAG    DATE       DEV    DESCRIPTION
002600*------- ---------- ------ ------------------------------------*
002700* GX1ORG 23/09/1994 DESLIM - ORIGINAL SYSTEM PARAMETER LOOKUP
002800*                            ROUTINE AGAINST TFSGSYSPA.
002900* GX2Y2K 09/09/1998 RBTAN  - Y2K REVIEW - NO CENTURY-SENSITIVE
003000*                            DATE FIELDS ON THIS ROUTINE, NO
003100*                            CHANGE REQUIRED.  SIGNED OFF.
003200* MPIDCK 15/08/2001 DCKABI - MEPS PHASE 1 MODS - IN ORDER FOR
003300*                            THIS PROGRAM TO BE USED EVEN BY THE
003400*                            CL EXIT PROGRAM COMMAND IS CHANGED
003500*                            TO GOBACK.
003600* G2BL05 24/06/2020 ACNFAM - CASH MANAGEMENT ROAD MAP - P19
003700*                            RE-PURPOSED THE ROUTINE FROM A
003800*                            SYSTEM PARAMETER LOOKUP INTO THE
003900*                            DUPLICATE-REQUEST RECONCILIATION
004000*                            ROUTINE FOR TRFBPOST (E-REQ
004100*                            CMRM-0119 - MONEY TRANSFER POSTING
004200*                            ENGINE REWRITE).  TABLE SEARCH IS
004300*                            SEQUENTIAL - VOLUMES ARE LOW ENOUGH
004400*                            PER RUN NOT TO WARRANT A BINARY
004500*                            SEARCH ON A SORTED TABLE.
004550* G2BL06 02/07/2020 ACNFAM - ADDED THE SEARCH/ADD MODE SWITCH
004560*                            SO TRFBPOST CAN CHECK FOR A REPLAY
004570*                            BEFORE IT COMPUTES THE OUTCOME, AND
004580*                            ONLY RECORD THE ENTRY ONCE THE
004590*                            OUTCOME IS KNOWN.
004600*----------------------------------------------------------------*
004700 EJECT
004800**********************
004900 ENVIRONMENT DIVISION.
005000**********************
005100 CONFIGURATION SECTION.
005200 SOURCE-COMPUTER.  IBM-AS400.
005300 OBJECT-COMPUTER.  IBM-AS400.
005400 SPECIAL-NAMES.    UPSI-0 IS WK-C-XIDM-TEST-SWITCH
005500                       ON STATUS IS U0-ON
005600                       OFF STATUS IS U0-OFF.
005700
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                          PIC X(24)        VALUE
006200     "** PROGRAM TRFXIDM **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-N-XIDM-CALL-COUNT            PIC S9(07) COMP
006600                                     VALUE ZERO.
006700
006800*****************
006900 LINKAGE SECTION.
007000*****************
007100 COPY XIDM.
007200 EJECT
007300****************************************************************
007400 PROCEDURE DIVISION USING WK-C-XIDM-RECORD
007500                          WK-N-XIDM-TABLE-COUNT
007600                          WK-T-XIDM-TABLE.
007700****************************************************************
007800 MAIN-MODULE.
007900     ADD 1                        TO    WK-N-XIDM-CALL-COUNT.
008000     PERFORM A000-PROCESS-CALLED-ROUTINE
008100        THRU A099-PROCESS-CALLED-ROUTINE-EX.
008200     GOBACK.
008300
008400*---------------------------------------------------------------*
008500 A000-PROCESS-CALLED-ROUTINE.
008600*---------------------------------------------------------------*
008650     IF  WK-C-XIDM-MODE-ADD
008660         PERFORM D000-ADD-PROCESSED-ENTRY
008670            THRU D099-ADD-PROCESSED-ENTRY-EX
008680         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
008690
008700     MOVE    SPACES              TO    WK-C-XIDM-PRIOR-MESSAGE.
008800     MOVE    SPACES              TO    WK-C-XIDM-PRIOR-STATUS.
008900     MOVE    SPACES              TO    WK-C-XIDM-PRIOR-CUY.
009000     MOVE    ZERO                TO    WK-N-XIDM-PRIOR-SRC-AMT
009100                                        WK-N-XIDM-PRIOR-TGT-AMT.
009200
009300     PERFORM B000-SEARCH-PROCESSED-TABLE
009400        THRU B099-SEARCH-PROCESSED-TABLE-EX.
009500
009600     IF  WK-X-XIDM-IDX             >     WK-N-XIDM-TABLE-COUNT
009700         SET WK-C-XIDM-NEW-REQUEST  TO   TRUE
009710         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
009720
010200     PERFORM C000-COMPARE-REQUEST-FIELDS
010300        THRU C099-COMPARE-REQUEST-FIELDS-EX.
010400
010500 A099-PROCESS-CALLED-ROUTINE-EX.
010600     EXIT.
010700
010800*---------------------------------------------------------------*
010900*SEQUENTIAL SEARCH OF THE PROCESSED-REQUEST TABLE FOR THIS
011000*REQUEST ID.  THE SEARCH INDEX STOPS ONE PAST THE LAST-USED
011100*TABLE ROW WHEN THE REQUEST ID IS NOT FOUND.
011200*---------------------------------------------------------------*
011300 B000-SEARCH-PROCESSED-TABLE.
011400*---------------------------------------------------------------*
011500     SET WK-X-XIDM-IDX            TO    1.
011600
011700 B010-SEARCH-LOOP.
011800     IF  WK-X-XIDM-IDX             >    WK-N-XIDM-TABLE-COUNT
011900         GO TO B099-SEARCH-PROCESSED-TABLE-EX.
012000
012100     IF  WK-T-XIDM-REQ-ID (WK-X-XIDM-IDX) = WK-C-XIDM-REQ-ID
012200         GO TO B099-SEARCH-PROCESSED-TABLE-EX.
012300
012400     SET WK-X-XIDM-IDX            UP    BY 1.
012500     GO TO B010-SEARCH-LOOP.
012600
012700 B099-SEARCH-PROCESSED-TABLE-EX.
012800     EXIT.
012900
013000*---------------------------------------------------------------*
013100*THE REQUEST ID WAS FOUND - COMPARE THE KEY FIELDS AGAINST THE
013200*FIRST-SEEN VALUES.  EXACT MATCH ON ALL THREE IS A REPLAY; ANY
013300*DIFFERENCE IS A CONFLICT.  EITHER WAY THE PRIOR OUTCOME IS
013400*RETURNED AND THE ACCOUNT MASTER IS NOT TOUCHED AGAIN.
013500*---------------------------------------------------------------*
013600 C000-COMPARE-REQUEST-FIELDS.
013700*---------------------------------------------------------------*
013800     MOVE WK-T-XIDM-TBL-STATUS  (WK-X-XIDM-IDX)
013900                                 TO    WK-C-XIDM-PRIOR-STATUS.
014000     MOVE WK-T-XIDM-TBL-MESSAGE (WK-X-XIDM-IDX)
014100                                 TO    WK-C-XIDM-PRIOR-MESSAGE.
014200     MOVE WK-N-XIDM-TBL-SRC-AMT (WK-X-XIDM-IDX)
014300                                 TO    WK-N-XIDM-PRIOR-SRC-AMT.
014400     MOVE WK-N-XIDM-TBL-TGT-AMT (WK-X-XIDM-IDX)
014500                                 TO    WK-N-XIDM-PRIOR-TGT-AMT.
014600     MOVE WK-T-XIDM-TBL-CUY     (WK-X-XIDM-IDX)
014700                                 TO    WK-C-XIDM-PRIOR-CUY.
014800
014900     IF  WK-T-XIDM-SOURCE-ID (WK-X-XIDM-IDX) = WK-C-XIDM-SOURCE-ID
015000         AND WK-T-XIDM-TARGET-ID (WK-X-XIDM-IDX)
015100                 = WK-C-XIDM-TARGET-ID
015200         AND WK-N-XIDM-TBL-AMOUNT (WK-X-XIDM-IDX)
015300                 = WK-N-XIDM-AMOUNT
015400         SET WK-C-XIDM-REPLAY      TO    TRUE
015500     ELSE
015600         SET WK-C-XIDM-CONFLICT    TO    TRUE.
015700
015800 C099-COMPARE-REQUEST-FIELDS-EX.
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200*FIRST SIGHT OF THIS REQUEST ID - APPEND IT TO THE TABLE WITH
016300*THE OUTCOME THE CALLER HAS JUST COMPUTED.
016400*---------------------------------------------------------------*
016500 D000-ADD-PROCESSED-ENTRY.
016600*---------------------------------------------------------------*
016700     ADD 1                       TO    WK-N-XIDM-TABLE-COUNT.
016800     SET WK-X-XIDM-IDX           TO    WK-N-XIDM-TABLE-COUNT.
016900
017000     MOVE WK-C-XIDM-REQ-ID       TO
017100         WK-T-XIDM-REQ-ID    (WK-X-XIDM-IDX).
017200     MOVE WK-C-XIDM-SOURCE-ID    TO
017300         WK-T-XIDM-SOURCE-ID (WK-X-XIDM-IDX).
017400     MOVE WK-C-XIDM-TARGET-ID    TO
017500         WK-T-XIDM-TARGET-ID (WK-X-XIDM-IDX).
017600     MOVE WK-N-XIDM-AMOUNT       TO
017700         WK-N-XIDM-TBL-AMOUNT (WK-X-XIDM-IDX).
017800     MOVE WK-C-XIDM-NEW-STATUS   TO
017900         WK-C-XIDM-TBL-STATUS (WK-X-XIDM-IDX).
018000     MOVE WK-C-XIDM-NEW-MESSAGE  TO
018100         WK-C-XIDM-TBL-MESSAGE (WK-X-XIDM-IDX).
018200     MOVE WK-N-XIDM-NEW-SRC-AMT  TO
018300         WK-N-XIDM-TBL-SRC-AMT (WK-X-XIDM-IDX).
018400     MOVE WK-N-XIDM-NEW-TGT-AMT  TO
018500         WK-N-XIDM-TBL-TGT-AMT (WK-X-XIDM-IDX).
018600     MOVE WK-C-XIDM-NEW-CUY      TO
018700         WK-C-XIDM-TBL-CUY (WK-X-XIDM-IDX).
018800
018900 D099-ADD-PROCESSED-ENTRY-EX.
019000     EXIT.
019100
019200******************************************************************
019300*************** END OF PROGRAM SOURCE - TRFXIDM ******************
019400******************************************************************
