000100*****************************************************************
000200*COPYBOOK   : VACC
000300*DESCRIPTION: LINKAGE PARAMETER RECORD FOR CALLED ROUTINE
000400*             TRFVACC - TRANSFER VALIDATION (AC2/AC3/AC4).
000500*             CALLER PASSES THE REQUEST AND BOTH ACCOUNT
000600*             ENTRIES (ALREADY LOOKED UP BY THE CALLER IN THE
000700*             IN-MEMORY ACCOUNT TABLE); TRFVACC RETURNS THE
000800*             ACCEPT/REJECT DECISION AND MESSAGE TEXT.
000900*****************************************************************
001000*TAG    DATE       DEV    DESCRIPTION
001100*------ ---------- ------ -------------------------------------
001200*G2BL02 03/04/2019 ACNRJR CASH MANAGEMENT ROAD MAP - P19
001300*                         - INITIAL VERSION.
001400*****************************************************************
001500 01  WK-C-VACC-RECORD             PIC X(160).
001600 01  WK-C-VACC REDEFINES WK-C-VACC-RECORD.
001700     05  WK-C-VACC-INPUT.
001800         10  WK-C-VACC-REQ-ID         PIC X(12).
001900         10  WK-C-VACC-SOURCE-ID      PIC X(12).
002000         10  WK-C-VACC-SOURCE-ID-R REDEFINES
002100             WK-C-VACC-SOURCE-ID.
002200             15  WK-C-VACC-SOURCE-BRANCH PIC X(04).
002300             15  WK-C-VACC-SOURCE-SEQ    PIC X(08).
002400         10  WK-C-VACC-TARGET-ID      PIC X(12).
002500         10  WK-C-VACC-TARGET-ID-R REDEFINES
002600             WK-C-VACC-TARGET-ID.
002700             15  WK-C-VACC-TARGET-BRANCH PIC X(04).
002800             15  WK-C-VACC-TARGET-SEQ    PIC X(08).
002900         10  WK-N-VACC-REQ-AMOUNT     PIC S9(11)V99.
002901         10  WK-N-VACC-REQ-AMOUNT-R REDEFINES
002902             WK-N-VACC-REQ-AMOUNT.
002903             15  WK-N-VACC-REQ-AMT-WHL PIC S9(11).
002904             15  WK-N-VACC-REQ-AMT-FRC PIC 9(02).
003000         10  WK-C-VACC-SOURCE-FOUND   PIC X(01).
003100         10  WK-N-VACC-SOURCE-BALANCE PIC S9(11)V99.
003200         10  WK-C-VACC-SOURCE-CUY     PIC X(03).
003300         10  WK-C-VACC-TARGET-FOUND   PIC X(01).
003400         10  WK-N-VACC-TARGET-BALANCE PIC S9(11)V99.
003500         10  WK-C-VACC-TARGET-CUY     PIC X(03).
003600     05  WK-C-VACC-OUTPUT.
003700         10  WK-C-VACC-STATUS         PIC X(01).
003800             88  WK-C-VACC-ACCEPT         VALUE "S".
003900             88  WK-C-VACC-REJECT         VALUE "F".
004000         10  WK-C-VACC-MESSAGE        PIC X(60).
004100     05  FILLER                       PIC X(16).
