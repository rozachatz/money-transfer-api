000100*****************************************************************
000200*COPYBOOK   : FXRATE
000300*DESCRIPTION: EXCHANGE RATE REFERENCE RECORD - ONE OCCURRENCE
000400*             PER CURRENCY ON THE TRFBPOST EXCHANGE-RATES FILE.
000500*             LOADED ONCE AT START OF THE BATCH INTO THE
000600*             WK-T-RATE-TABLE IN TRFBPOST WORKING-STORAGE.
000700*****************************************************************
000800*TAG    DATE       DEV    DESCRIPTION
000900*------ ---------- ------ -------------------------------------
001000*G2BL01 03/04/2019 ACNRJR CASH MANAGEMENT ROAD MAP - P19
001100*                         - INITIAL VERSION.
001200*****************************************************************
001300 01  FXRATE-RECORD                PIC X(16).
001400*I-O FORMAT: FXRATER  FROM FILE FXRATES
001500 01  FXRATER REDEFINES FXRATE-RECORD.
001600     05  FXRATE-CURRENCY          PIC X(03).
001700*                                 CURRENCY CODE (KEY)
001800     05  FXRATE-VALUE             PIC S9(05)V9(06).
001900*                                 RATE RELATIVE TO COMMON BASE
002000     05  FILLER                   PIC X(02).
002100*                                 RESERVED FOR FUTURE USE
