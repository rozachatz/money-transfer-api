000100***************************
000200 IDENTIFICATION DIVISION.
000300***************************
000400 PROGRAM-ID.     TRFVACC.
000500 AUTHOR.         MATILDA WEE TL.
000600 INSTALLATION.   REMITTANCE PROCESSING - TRF SUITE.
000700 DATE-WRITTEN.   10 JUL 1989.
000800 DATE-COMPILED.
000900 SECURITY.       CLASSIFIED - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO VALIDATE A TRANSFER
001200*               REQUEST AGAINST THE TWO ACCOUNT ENTRIES ALREADY
001300*               LOOKED UP BY THE CALLER (TRFBPOST).  CHECKS ARE
001400*               PERFORMED IN THE ORDER REQUIRED BY THE BUSINESS -
001500*               ACCOUNT-NOT-FOUND (AC4) FIRST, SINCE NO FIELD ON
001600*               EITHER ACCOUNT CAN BE TRUSTED UNTIL BOTH ARE
001700*               CONFIRMED PRESENT, THEN SAME-ACCOUNT (AC3), THEN
001800*               INSUFFICIENT-BALANCE (AC2).
001900*
002000*================================================================*
002100* HISTORY OF MODIFICATION:
002200*================================================================*
002300* TAG    DATE       DEV    DESCRIPTION
002400*------- ---------- ------ ------------------------------------*
002500* GP1ORG 10/07/1989 MWEETL - ORIGINAL BANK ACCOUNT TABLE CHECK
002600*                            ROUTINE FOR THE TRF REMITTANCE
002700*                            SUITE.
002800* GP2DLN 14/02/1991 MWEETL - ADD PRIORITY-ORDERED RETRY ON
002900*                            ALTERNATE ACCOUNT TABLE.
003000* GP3RBT 22/09/1993 RBTAN  - REPAIR QUEUE ENHANCEMENT - ALLOW
003100*                            CALLER TO OVERRIDE HOLD STATUS.
003200* GP4JC1 19/06/1996 JCHANG - STP PROJECT PHASE 1 - COMBINE
003300*                            SEPARATE BANK-TABLE LOOKUP CALLS
003400*                            INTO THE VALIDATION ROUTINE.
003500* GP5Y2K 18/11/1998 RBTAN  - Y2K REVIEW - NO CENTURY-SENSITIVE
003600*                            DATE FIELDS ON THIS ROUTINE, NO
003700*                            CHANGE REQUIRED.  SIGNED OFF.
003800* GP6JC3 23/05/2001 JCHANG - ADD ACCOUNT-ID BRANCH/SEQUENCE
003900*                            SUB-FIELD SPLIT FOR REJECT NOTICE.
004000* G1Q2FL 11/03/2006 FLIM   - REM Q2 2006 RELEASE - STANDARDISE
004100*                            REJECT MESSAGE WORDING ACROSS SUITE.
004200* G2BL02 03/04/2019 ACNRJR - CASH MANAGEMENT ROAD MAP - P19
004300*                            RE-TARGETED THE ROUTINE FROM THE
004400*                            INDEXED TFSBNKAC TABLE ONTO THE
004500*                            IN-MEMORY ACCOUNT TABLE BUILT BY
004600*                            TRFBPOST (E-REQ CMRM-0119 - MONEY
004700*                            TRANSFER POSTING ENGINE REWRITE).
004800*                            REMOVED THE TFSBNKAC FILE I-O -
004900*                            CALLER NOW PASSES THE TWO ACCOUNT
005000*                            ENTRIES ALREADY FOUND.
005100*----------------------------------------------------------------*
005200 EJECT
005300**********************
005400 ENVIRONMENT DIVISION.
005500**********************
005600 CONFIGURATION SECTION.
005700 SOURCE-COMPUTER.  IBM-AS400.
005800 OBJECT-COMPUTER.  IBM-AS400.
005900 SPECIAL-NAMES.    UPSI-0 IS WK-C-VACC-TEST-SWITCH
006000                       ON STATUS IS U0-ON
006100                       OFF STATUS IS U0-OFF.
006200
006300 DATA DIVISION.
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                          PIC X(24)        VALUE
006700     "** PROGRAM TRFVACC **".
006800
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
006950 01  WK-N-VACC-CALL-COUNT            PIC S9(07) COMP
006960                                     VALUE ZERO.
007000 01  WK-C-EDIT-AREA.
007100     05  WK-C-EDIT-SOURCE-BAL        PIC -(10)9.99.
007200     05  WK-C-EDIT-AMOUNT            PIC -(10)9.99.
007300     05  FILLER                      PIC X(10).
007400
007500 01  WK-C-LITERALS.
007600     05  C-MSG-SAME-ACCT             PIC X(44) VALUE
007700         "Transfer in the same account is not allowed.".
007800     05  C-MSG-NO-FUNDS              PIC X(25) VALUE
007900         "Insufficient balance in t".
008000     05  C-MSG-NOT-FOUND             PIC X(25) VALUE
008100         "Source/target account not".
008200
008300*****************
008400 LINKAGE SECTION.
008500*****************
008600 COPY VACC.
008700 EJECT
008800********************************************
008900 PROCEDURE DIVISION USING WK-C-VACC-RECORD.
009000********************************************
009100 MAIN-MODULE.
009150     ADD 1 TO WK-N-VACC-CALL-COUNT.
009200     PERFORM A000-PROCESS-CALLED-ROUTINE
009300        THRU A099-PROCESS-CALLED-ROUTINE-EX.
009400     GOBACK.
009500
009600*---------------------------------------------------------------*
009700 A000-PROCESS-CALLED-ROUTINE.
009800*---------------------------------------------------------------*
009900     MOVE    SPACES              TO    WK-C-VACC-OUTPUT.
010000
010100     PERFORM B000-CHECK-ACCOUNTS-FOUND
010200        THRU B099-CHECK-ACCOUNTS-FOUND-EX.
010300     IF  WK-C-VACC-REJECT
010400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
010500
010600     PERFORM C000-CHECK-SAME-ACCOUNT
010700        THRU C099-CHECK-SAME-ACCOUNT-EX.
010800     IF  WK-C-VACC-REJECT
010900         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011000
011100     PERFORM D000-CHECK-SUFFICIENT-FUNDS
011200        THRU D099-CHECK-SUFFICIENT-FUNDS-EX.
011300     IF  WK-C-VACC-REJECT
011400         GO TO A099-PROCESS-CALLED-ROUTINE-EX.
011500
011600     SET WK-C-VACC-ACCEPT        TO    TRUE.
011700
011800 A099-PROCESS-CALLED-ROUTINE-EX.
011900     EXIT.
012000
012100*---------------------------------------------------------------*
012200*AC4 - ACCOUNT NOT FOUND - BOTH ACCOUNTS MUST EXIST BEFORE ANY
012300*OTHER FIELD ON THEM CAN BE TRUSTED, SO THIS CHECK RUNS FIRST.
012400*---------------------------------------------------------------*
012500 B000-CHECK-ACCOUNTS-FOUND.
012600*---------------------------------------------------------------*
012700     IF  WK-C-VACC-SOURCE-FOUND  = "Y"
012800         AND WK-C-VACC-TARGET-FOUND = "Y"
012900         GO TO B099-CHECK-ACCOUNTS-FOUND-EX.
013000
013100     SET WK-C-VACC-REJECT        TO    TRUE.
013200     STRING  C-MSG-NOT-FOUND DELIMITED BY SIZE
013300             " found. Source Account ID: " DELIMITED BY SIZE
013400             WK-C-VACC-SOURCE-ID DELIMITED BY SPACE
013500             ", Target Account ID: " DELIMITED BY SIZE
013600             WK-C-VACC-TARGET-ID DELIMITED BY SPACE
013700             "." DELIMITED BY SIZE
013800         INTO WK-C-VACC-MESSAGE.
013900
014000 B099-CHECK-ACCOUNTS-FOUND-EX.
014100     EXIT.
014200
014300*---------------------------------------------------------------*
014400*AC3 - SAME-ACCOUNT CHECK.
014500*---------------------------------------------------------------*
014600 C000-CHECK-SAME-ACCOUNT.
014700*---------------------------------------------------------------*
014800     IF  WK-C-VACC-SOURCE-ID     NOT = WK-C-VACC-TARGET-ID
014900         GO TO C099-CHECK-SAME-ACCOUNT-EX.
015000
015100     SET WK-C-VACC-REJECT        TO    TRUE.
015200     STRING  C-MSG-SAME-ACCT DELIMITED BY SIZE
015300             " Account ID: " DELIMITED BY SIZE
015400             WK-C-VACC-SOURCE-ID DELIMITED BY SPACE
015500             "." DELIMITED BY SIZE
015600         INTO WK-C-VACC-MESSAGE.
015700
015800 C099-CHECK-SAME-ACCOUNT-EX.
015900     EXIT.
016000
016100*---------------------------------------------------------------*
016200*AC2 - INSUFFICIENT-BALANCE CHECK - EXACT DECIMAL COMPARE, NOT
016300*AN APPROXIMATION.
016400*---------------------------------------------------------------*
016500 D000-CHECK-SUFFICIENT-FUNDS.
016600*---------------------------------------------------------------*
016700     IF  WK-N-VACC-SOURCE-BALANCE
016800             NOT LESS THAN WK-N-VACC-REQ-AMOUNT
016900         GO TO D099-CHECK-SUFFICIENT-FUNDS-EX.
017000
017100     MOVE WK-N-VACC-SOURCE-BALANCE TO WK-C-EDIT-SOURCE-BAL.
017200     MOVE    WK-N-VACC-REQ-AMOUNT        TO    WK-C-EDIT-AMOUNT.
017300     SET WK-C-VACC-REJECT        TO    TRUE.
017400     STRING  C-MSG-NO-FUNDS DELIMITED BY SIZE
017500             "he source account. Account ID: " DELIMITED BY SIZE
017600             WK-C-VACC-SOURCE-ID DELIMITED BY SPACE
017700             ", Requested Amount: " DELIMITED BY SIZE
017800             WK-C-EDIT-AMOUNT DELIMITED BY SIZE
017900             ", Available Balance: " DELIMITED BY SIZE
018000             WK-C-EDIT-SOURCE-BAL DELIMITED BY SIZE
018100             "." DELIMITED BY SIZE
018200         INTO WK-C-VACC-MESSAGE.
018300
018400 D099-CHECK-SUFFICIENT-FUNDS-EX.
018500     EXIT.
018600
018700******************************************************************
018800*************** END OF PROGRAM SOURCE - TRFVACC *****************
018900******************************************************************
