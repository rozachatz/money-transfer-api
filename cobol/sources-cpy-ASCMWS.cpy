000100*****************************************************************
000200* COPYBOOK : ASCMWS
000300* COMMON FILE-STATUS WORK AREA - INCLUDED IN EVERY TRF PROGRAM
000400* THAT OPENS A FILE.  DO NOT CHANGE FIELD NAMES - REFERENCED BY
000500* ALL TRFV/TRFX/TRFP/TRFB MODULES.
000600*****************************************************************
000700* TAG    DATE       DEV    DESCRIPTION
000800* ------ ---------- ------ -------------------------------------
000900* GP3RN1 14/03/1991 MWEETL - ORIGINAL COMMON AREA FOR TRF SUITE.
001000* GP7JC2 09/02/1998 JCHANG - ADD WK-C-DUPLICATE-KEY 88 FOR THE
001100*                            TRFBPOST REWRITE PASS.
001200*****************************************************************
001300 05  WK-C-FILE-STATUS            PIC X(02).
001400     88  WK-C-SUCCESSFUL              VALUE "00".
001500     88  WK-C-RECORD-NOT-FOUND        VALUE "23".
001600     88  WK-C-DUPLICATE-KEY           VALUE "22".
001700     88  WK-C-END-OF-FILE             VALUE "10".
