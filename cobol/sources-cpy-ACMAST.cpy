000100*****************************************************************
000200*COPYBOOK   : ACMAST
000300*DESCRIPTION: ACCOUNT MASTER RECORD - ONE OCCURRENCE PER ACCOUNT
000400*             ON THE TRFBPOST ACCOUNT-MASTER FILE.
000500*****************************************************************
000600*TAG    DATE       DEV    DESCRIPTION
000700*------ ---------- ------ -------------------------------------
000800*G2BL01 03/04/2019 ACNRJR CASH MANAGEMENT ROAD MAP - P19
000900*                         - INITIAL VERSION OF ACCOUNT MASTER
001000*                           LAYOUT FOR THE TRFBPOST REWRITE.
001100*G2BL15 02/03/2021 MWEETL - ADD ACMAST-CREATED-DATE SUB-FIELDS
001200*                           SO AGE-OF-ACCOUNT EDITS CAN USE THE
001300*                           CENTURY/YEAR/MONTH/DAY PIECES W/O A
001400*                           CALL TO THE DATE ROUTINE.
001500*****************************************************************
001600 01  ACMAST-RECORD                PIC X(40).
001700*I-O FORMAT: ACMASTR  FROM FILE ACMASTER
001800 01  ACMASTR REDEFINES ACMAST-RECORD.
001900     05  ACMAST-ACCT-ID           PIC X(12).
002000*                                 ACCOUNT IDENTIFIER (KEY)
002100     05  ACMAST-BALANCE           PIC S9(11)V99.
002200*                                 CURRENT RUNNING BALANCE
002300     05  ACMAST-CURRENCY          PIC X(03).
002400*                                 ISO CURRENCY CODE OF ACCOUNT
002500     05  ACMAST-CREATED-DATE      PIC X(08).
002600*                                 ACCOUNT OPEN DATE CCYYMMDD
002700     05  ACMAST-CREATED-DATE-R REDEFINES
002800         ACMAST-CREATED-DATE.
002900         10  ACMAST-CREATED-CCYY  PIC 9(04).
003000         10  ACMAST-CREATED-MM    PIC 9(02).
003100         10  ACMAST-CREATED-DD    PIC 9(02).
003200     05  FILLER                   PIC X(04).
003300*                                 RESERVED FOR FUTURE USE
