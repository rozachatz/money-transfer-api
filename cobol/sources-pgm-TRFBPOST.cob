000100***************************
000200 IDENTIFICATION DIVISION.
000300***************************
000400 PROGRAM-ID.     TRFBPOST.
000500 AUTHOR.         RAJ RAJARATNAM.
000600 INSTALLATION.   REMITTANCE PROCESSING - TRF SUITE.
000700 DATE-WRITTEN.   03 APR 2019.
000800 DATE-COMPILED.
000900 SECURITY.       CLASSIFIED - BANK INTERNAL USE ONLY.
001000*
001100*DESCRIPTION :  MONEY TRANSFER POSTING ENGINE - THE MAIN BATCH
001200*               DRIVER FOR THE TRF REMITTANCE SUITE.  LOADS THE
001300*               EXCHANGE RATE TABLE AND THE ACCOUNT MASTER INTO
001400*               MEMORY, THEN READS THE TRANSFER REQUEST FILE IN
001500*               ARRIVAL ORDER, VALIDATING AND POSTING EACH ONE
001600*               IN TURN THROUGH THE TRF CALLED ROUTINES.  A
001700*               TRANSACTION RECORD IS WRITTEN FOR EVERY REQUEST,
001800*               ACCEPTED OR REJECTED.  AT END OF RUN THE ACCOUNT
001900*               MASTER IS REWRITTEN WITH THE UPDATED BALANCES AND
002000*               A CONTROL TOTALS REPORT IS PRINTED.
002100*
002200*================================================================*
002300* HISTORY OF MODIFICATION:
002400*================================================================*
002500* TAG    DATE       DEV    DESCRIPTION
002600*------- ---------- ------ ------------------------------------*
002700* G2BL00 03/04/2019 ACNRJR - CASH MANAGEMENT ROAD MAP - P19
002800*                            GPI DAY4 (RETRO FROM GPI DAY2B HO)
002900*                            - INITIAL VERSION OF THE POSTING
003000*                              ENGINE DRIVER.  REPLACES THE OLD
003100*                              ONE-TRANSFER-AT-A-TIME ONLINE
003200*                              TRANSACTION WITH A SINGLE NIGHTLY
003300*                              BATCH RUN AGAINST THE FULL REQUEST
003400*                              FILE (E-REQ CMRM-0119).
003500* G2BL10 16/09/2020 ACNFAM - ADD THE IDEMPOTENT REQUEST
003600*                            RECONCILIATION STEP AHEAD OF POSTING
003700*                            SO A RETRIED REQUEST ID IS NOT
003800*                            DEBITED OR CREDITED TWICE.
003900* G2BL14 11/02/2021 ACNFAM - CMRM-0119 DEFECT FIX - AN ACCEPTED
004000*                            REPLAY WAS NOT FEEDING THE PER-
004100*                            CURRENCY CONTROL TOTALS, SO THE
004200*                            SUMMARY REPORT UNDER-STATED THE
004300*                            DEBIT/CREDIT TOTALS WHENEVER A
004400*                            SUCCESSFUL TRANSFER WAS RESUBMITTED.
004500*                            F100 NOW RE-DERIVES THE SOURCE/
004600*                            TARGET TABLE ENTRIES AND FEEDS
004700*                            I010/I020 ON THE ACCEPTED BRANCH.
004800*----------------------------------------------------------------*
004900 EJECT
005000**********************
005100 ENVIRONMENT DIVISION.
005200**********************
005300 CONFIGURATION SECTION.
005400 SOURCE-COMPUTER.  IBM-AS400.
005500 OBJECT-COMPUTER.  IBM-AS400.
005600 SPECIAL-NAMES.    UPSI-0 IS WK-C-BPOST-TEST-SWITCH
005700                       ON STATUS IS U0-ON
005800                       OFF STATUS IS U0-OFF
005900                   C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT FXRATES      ASSIGN TO EXCHRATE
006300         ORGANIZATION IS LINE SEQUENTIAL
006400         FILE STATUS IS WK-C-FILE-STATUS.
006500     SELECT ACMASTER      ASSIGN TO ACCTMSTR
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         FILE STATUS IS WK-C-FILE-STATUS.
006800     SELECT TRFREQS       ASSIGN TO TRANSREQ
006900         ORGANIZATION IS LINE SEQUENTIAL
007000         FILE STATUS IS WK-C-FILE-STATUS.
007100     SELECT TRFTXLOG      ASSIGN TO TRANSLOG
007200         ORGANIZATION IS LINE SEQUENTIAL
007300         FILE STATUS IS WK-C-FILE-STATUS.
007400 EJECT
007500***************
007600 DATA DIVISION.
007700***************
007800 FILE SECTION.
007900***************
008000 FD  FXRATES
008100     LABEL RECORDS ARE OMITTED.
008200     COPY FXRATE.
008300
008400 FD  ACMASTER
008500     LABEL RECORDS ARE OMITTED.
008600     COPY ACMAST.
008700
008800 FD  TRFREQS
008900     LABEL RECORDS ARE OMITTED.
009000     COPY TRFREQ.
009100
009200 FD  TRFTXLOG
009300     LABEL RECORDS ARE OMITTED.
009400     COPY TRFTXN.
009500 EJECT
009600*************************
009700 WORKING-STORAGE SECTION.
009800*************************
009900 01  FILLER                          PIC X(24)        VALUE
010000     "** PROGRAM TRFBPOST **".
010100
010200* ------------------ PROGRAM WORKING STORAGE -------------------*
010300 01  WK-C-COMMON.
010400     COPY ASCMWS.
010500
010600* ------------- EXCHANGE RATE TABLE (LOADED AT START) -----------*
010700 01  WK-N-RATE-COUNT                 PIC S9(07) COMP
010800                                     VALUE ZERO.
010900 01  WK-T-RATE-TABLE.
011000     05  WK-T-RATE-ENTRY  OCCURS 50 TIMES
011100         INDEXED BY WK-X-RATE-IDX.
011200         10  WK-T-RATE-CUY           PIC X(03).
011300         10  WK-N-RATE-VALUE         PIC S9(05)V9(06).
011400         10  WK-N-RATE-VALUE-R REDEFINES
011500             WK-N-RATE-VALUE.
011600             15  WK-N-RATE-VAL-WHL   PIC S9(05).
011700             15  WK-N-RATE-VAL-FRC   PIC 9(06).
011800         10  FILLER                  PIC X(05).
011900
012000* ------------- ACCOUNT TABLE (LOADED AT START, REWRITTEN) ------*
012100 01  WK-N-ACCT-COUNT                 PIC S9(07) COMP
012200                                     VALUE ZERO.
012300 01  WK-N-SOURCE-IDX                 PIC S9(07) COMP
012400                                     VALUE ZERO.
012500 01  WK-N-TARGET-IDX                 PIC S9(07) COMP
012600                                     VALUE ZERO.
012700 01  WK-T-ACCT-TABLE.
012800     05  WK-T-ACCT-ENTRY  OCCURS 5000 TIMES
012900         INDEXED BY WK-X-ACCT-IDX.
013000         10  WK-T-ACCT-ID            PIC X(12).
013100         10  WK-N-ACCT-BALANCE       PIC S9(11)V99.
013200         10  WK-N-ACCT-BALANCE-R REDEFINES
013300             WK-N-ACCT-BALANCE.
013400             15  WK-N-ACCT-BAL-WHL   PIC S9(11).
013500             15  WK-N-ACCT-BAL-FRC   PIC 9(02).
013600         10  WK-C-ACCT-CURRENCY      PIC X(03).
013700         10  WK-C-ACCT-CREATED-DATE  PIC X(08).
013800         10  FILLER                  PIC X(05).
013900
014000* -------- PER-CURRENCY CONTROL TOTALS TABLE --------------------*
014100 01  WK-N-CURR-COUNT                 PIC S9(07) COMP
014200                                     VALUE ZERO.
014300 01  WK-T-CURR-TOTALS.
014400     05  WK-T-CURR-ENTRY  OCCURS 20 TIMES
014500         INDEXED BY WK-X-CURR-IDX.
014600         10  WK-C-CURR-CODE          PIC X(03).
014700         10  WK-N-CURR-DEBIT-TOT     PIC S9(13)V99.
014800         10  WK-N-CURR-CREDIT-TOT    PIC S9(13)V99.
014900         10  FILLER                  PIC X(05).
015000
015100* ------------------- RUN CONTROL TOTALS ------------------------*
015200 01  WK-N-REQ-READ-COUNT             PIC S9(07) COMP
015300                                     VALUE ZERO.
015400 01  WK-N-ACCEPT-COUNT               PIC S9(07) COMP
015500                                     VALUE ZERO.
015600 01  WK-N-REJECT-COUNT               PIC S9(07) COMP
015700                                     VALUE ZERO.
015800
015900* --------------- CURRENT-REQUEST WORK AREA ---------------------*
016000 01  WK-C-SOURCE-FOUND               PIC X(01).
016100 01  WK-C-TARGET-FOUND               PIC X(01).
016200 01  WK-N-EXCHANGED-AMOUNT           PIC S9(11)V99.
016300 01  WK-C-CURR-CODE-WORK             PIC X(03).
016400
016500* ------------------- REPORT EDIT FIELDS ------------------------*
016600 01  WK-C-EDIT-COUNT                 PIC ZZZ,ZZ9.
016700 01  WK-C-EDIT-AMOUNT                PIC -(13)9.99.
016800 01  WK-C-EDIT-AMOUNT-SV             PIC X(17).
016900
017000 01  WK-C-LITERALS.
017100     05  C-MSG-CONFLICT              PIC X(31) VALUE
017200         "Conflicting resubmission for re".
017300
017400* ------ CALL PARAMETER AREAS FOR THE TRF CALLED ROUTINES -------*
017500     COPY VACC.
017600     COPY VCUY.
017700     COPY PBAL.
017800     COPY XIDM.
017900 EJECT
018000************************
018100 PROCEDURE DIVISION.
018200************************
018300 MAIN-MODULE.
018400     PERFORM A000-START-PROGRAM-ROUTINE
018500        THRU A099-START-PROGRAM-ROUTINE-EX.
018600     PERFORM B000-LOAD-RATE-TABLE
018700        THRU B099-LOAD-RATE-TABLE-EX.
018800     PERFORM C000-LOAD-ACCOUNT-TABLE
018900        THRU C099-LOAD-ACCOUNT-TABLE-EX.
019000     PERFORM D000-MAIN-PROCESSING
019100        THRU D099-MAIN-PROCESSING-EX.
019200     PERFORM G000-REWRITE-ACCOUNT-MASTER
019300        THRU G099-REWRITE-ACCOUNT-MASTER-EX.
019400     PERFORM H000-PRINT-SUMMARY-REPORT
019500        THRU H099-PRINT-SUMMARY-REPORT-EX.
019600     PERFORM Z000-END-PROGRAM-ROUTINE
019700        THRU Z099-END-PROGRAM-ROUTINE-EX.
019800     STOP RUN.
019900
020000*---------------------------------------------------------------*
020100 A000-START-PROGRAM-ROUTINE.
020200*---------------------------------------------------------------*
020300     OPEN INPUT  FXRATES.
020400     IF  NOT WK-C-SUCCESSFUL
020500         DISPLAY "TRFBPOST - OPEN FILE ERROR - FXRATES"
020600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
020700         PERFORM Y900-ABNORMAL-TERMINATION
020800     END-IF.
020900
021000     OPEN INPUT  ACMASTER.
021100     IF  NOT WK-C-SUCCESSFUL
021200         DISPLAY "TRFBPOST - OPEN FILE ERROR - ACMASTER"
021300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
021400         PERFORM Y900-ABNORMAL-TERMINATION
021500     END-IF.
021600
021700     OPEN INPUT  TRFREQS.
021800     IF  NOT WK-C-SUCCESSFUL
021900         DISPLAY "TRFBPOST - OPEN FILE ERROR - TRFREQS"
022000         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022100         PERFORM Y900-ABNORMAL-TERMINATION
022200     END-IF.
022300
022400     OPEN OUTPUT TRFTXLOG.
022500     IF  NOT WK-C-SUCCESSFUL
022600         DISPLAY "TRFBPOST - OPEN FILE ERROR - TRFTXLOG"
022700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
022800         PERFORM Y900-ABNORMAL-TERMINATION
022900     END-IF.
023000
023100 A099-START-PROGRAM-ROUTINE-EX.
023200     EXIT.
023300
023400*---------------------------------------------------------------*
023500*LOAD THE EXCHANGE RATE REFERENCE FILE INTO WK-T-RATE-TABLE,
023600*KEYED BY CURRENCY CODE.  CLOSED AT END - NOT RE-READ.
023700*---------------------------------------------------------------*
023800 B000-LOAD-RATE-TABLE.
023900*---------------------------------------------------------------*
024000     MOVE    "00"                TO    WK-C-FILE-STATUS.
024100     PERFORM B100-READ-RATE-RECORD
024200        THRU B199-READ-RATE-RECORD-EX
024300        UNTIL WK-C-END-OF-FILE.
024400
024500     CLOSE FXRATES.
024600     IF  NOT WK-C-SUCCESSFUL
024700         DISPLAY "TRFBPOST - CLOSE FILE ERROR - FXRATES"
024800         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
024900     END-IF.
025000
025100 B099-LOAD-RATE-TABLE-EX.
025200     EXIT.
025300
025400 B100-READ-RATE-RECORD.
025500     READ FXRATES
025600         AT END
025700             SET WK-C-END-OF-FILE     TO    TRUE
025800         NOT AT END
025900             ADD 1                    TO    WK-N-RATE-COUNT
026000             SET WK-X-RATE-IDX        TO    WK-N-RATE-COUNT
026100             MOVE FXRATE-CURRENCY     TO
026200                 WK-T-RATE-CUY (WK-X-RATE-IDX)
026300             MOVE FXRATE-VALUE        TO
026400                 WK-N-RATE-VALUE (WK-X-RATE-IDX)
026500     END-READ.
026600
026700 B199-READ-RATE-RECORD-EX.
026800     EXIT.
026900
027000*---------------------------------------------------------------*
027100*LOAD THE ACCOUNT MASTER INTO WK-T-ACCT-TABLE, KEYED BY
027200*ACCT-ID.  CLOSED AT END - REOPENED FOR OUTPUT AT G000.
027300*---------------------------------------------------------------*
027400 C000-LOAD-ACCOUNT-TABLE.
027500*---------------------------------------------------------------*
027600     MOVE    "00"                TO    WK-C-FILE-STATUS.
027700     PERFORM C100-READ-ACCOUNT-RECORD
027800        THRU C199-READ-ACCOUNT-RECORD-EX
027900        UNTIL WK-C-END-OF-FILE.
028000
028100     CLOSE ACMASTER.
028200     IF  NOT WK-C-SUCCESSFUL
028300         DISPLAY "TRFBPOST - CLOSE FILE ERROR - ACMASTER"
028400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
028500     END-IF.
028600
028700 C099-LOAD-ACCOUNT-TABLE-EX.
028800     EXIT.
028900
029000 C100-READ-ACCOUNT-RECORD.
029100     READ ACMASTER
029200         AT END
029300             SET WK-C-END-OF-FILE     TO    TRUE
029400         NOT AT END
029500             ADD 1                    TO    WK-N-ACCT-COUNT
029600             SET WK-X-ACCT-IDX        TO    WK-N-ACCT-COUNT
029700             MOVE ACMAST-ACCT-ID      TO
029800                 WK-T-ACCT-ID (WK-X-ACCT-IDX)
029900             MOVE ACMAST-BALANCE      TO
030000                 WK-N-ACCT-BALANCE (WK-X-ACCT-IDX)
030100             MOVE ACMAST-CURRENCY     TO
030200                 WK-C-ACCT-CURRENCY (WK-X-ACCT-IDX)
030300             MOVE ACMAST-CREATED-DATE TO
030400                 WK-C-ACCT-CREATED-DATE (WK-X-ACCT-IDX)
030500     END-READ.
030600
030700 C199-READ-ACCOUNT-RECORD-EX.
030800     EXIT.
030900
031000*---------------------------------------------------------------*
031100*MAIN REQUEST LOOP - READ TRFREQS SEQUENTIALLY, IN FILE ORDER.
031200*---------------------------------------------------------------*
031300 D000-MAIN-PROCESSING.
031400*---------------------------------------------------------------*
031500     MOVE    "00"                TO    WK-C-FILE-STATUS.
031600     PERFORM D100-READ-REQUEST-RECORD
031700        THRU D199-READ-REQUEST-RECORD-EX
031800        UNTIL WK-C-END-OF-FILE.
031900
032000     CLOSE TRFREQS.
032100     IF  NOT WK-C-SUCCESSFUL
032200         DISPLAY "TRFBPOST - CLOSE FILE ERROR - TRFREQS"
032300         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
032400     END-IF.
032500
032600 D099-MAIN-PROCESSING-EX.
032700     EXIT.
032800
032900 D100-READ-REQUEST-RECORD.
033000     READ TRFREQS
033100         AT END
033200             SET WK-C-END-OF-FILE     TO    TRUE
033300         NOT AT END
033400             ADD 1                    TO    WK-N-REQ-READ-COUNT
033500             PERFORM E000-PROCESS-ONE-REQUEST
033600                THRU E099-PROCESS-ONE-REQUEST-EX
033700     END-READ.
033800
033900 D199-READ-REQUEST-RECORD-EX.
034000     EXIT.
034100
034200*---------------------------------------------------------------*
034300*RECONCILE THE REQUEST ID AGAINST THE PROCESSED-REQUEST TABLE
034400*BEFORE DOING ANY WORK, SO A RETRIED REQUEST ID IS NEVER
034500*RE-DEBITED OR RE-CREDITED.
034600*---------------------------------------------------------------*
034700 E000-PROCESS-ONE-REQUEST.
034800*---------------------------------------------------------------*
034900     SET WK-C-XIDM-MODE-SEARCH   TO    TRUE.
035000     MOVE TRFREQ-REQ-ID          TO    WK-C-XIDM-REQ-ID.
035100     MOVE TRFREQ-SOURCE-ACCT-ID  TO    WK-C-XIDM-SOURCE-ID.
035200     MOVE TRFREQ-TARGET-ACCT-ID  TO    WK-C-XIDM-TARGET-ID.
035300     MOVE TRFREQ-AMOUNT          TO    WK-N-XIDM-AMOUNT.
035400     CALL "TRFXIDM" USING WK-C-XIDM-RECORD
035500                          WK-N-XIDM-TABLE-COUNT
035600                          WK-T-XIDM-TABLE.
035700
035800     EVALUATE TRUE
035900         WHEN WK-C-XIDM-REPLAY
036000             PERFORM F100-BUILD-REPLAY-TXN
036100                THRU F199-BUILD-REPLAY-TXN-EX
036200         WHEN WK-C-XIDM-CONFLICT
036300             PERFORM F200-BUILD-CONFLICT-TXN
036400                THRU F299-BUILD-CONFLICT-TXN-EX
036500         WHEN OTHER
036600             PERFORM F000-VALIDATE-AND-POST
036700                THRU F099-VALIDATE-AND-POST-EX
036800             PERFORM F900-RECORD-NEW-OUTCOME
036900                THRU F999-RECORD-NEW-OUTCOME-EX
037000     END-EVALUATE.
037100
037200     WRITE TRFTXN-RECORD.
037300     IF  NOT WK-C-SUCCESSFUL
037400         DISPLAY "TRFBPOST - WRITE FILE ERROR - TRFTXLOG"
037500         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
037600         PERFORM Y900-ABNORMAL-TERMINATION
037700     END-IF.
037800
037900 E099-PROCESS-ONE-REQUEST-EX.
038000     EXIT.
038100
038200*---------------------------------------------------------------*
038300*VALIDATE THE REQUEST, COMPUTE THE EXCHANGE AND POST THE
038400*BALANCE UPDATES.  CALLED ONLY ON FIRST SIGHT OF A REQUEST ID.
038500*---------------------------------------------------------------*
038600 F000-VALIDATE-AND-POST.
038700*---------------------------------------------------------------*
038800     PERFORM F010-LOOKUP-SOURCE-ACCOUNT
038900        THRU F019-LOOKUP-SOURCE-ACCOUNT-EX.
039000     PERFORM F020-LOOKUP-TARGET-ACCOUNT
039100        THRU F029-LOOKUP-TARGET-ACCOUNT-EX.
039200     PERFORM F030-CALL-VALIDATION
039300        THRU F039-CALL-VALIDATION-EX.
039400
039500     IF  WK-C-VACC-REJECT
039600         PERFORM F040-BUILD-VALIDATION-REJECT
039700            THRU F049-BUILD-VALIDATION-REJECT-EX
039800         GO TO F099-VALIDATE-AND-POST-EX.
039900
040000     PERFORM F050-EXCHANGE-CURRENCY
040100        THRU F059-EXCHANGE-CURRENCY-EX.
040200
040300     IF  WK-C-VCUY-RATE-MISSING
040400         PERFORM F055-BUILD-EXCHANGE-REJECT
040500            THRU F058-BUILD-EXCHANGE-REJECT-EX
040600         GO TO F099-VALIDATE-AND-POST-EX.
040700
040800     PERFORM F060-DEBIT-SOURCE-ACCOUNT
040900        THRU F069-DEBIT-SOURCE-ACCOUNT-EX.
041000     PERFORM F070-CREDIT-TARGET-ACCOUNT
041100        THRU F079-CREDIT-TARGET-ACCOUNT-EX.
041200     PERFORM F080-BUILD-ACCEPT-TXN
041300        THRU F089-BUILD-ACCEPT-TXN-EX.
041400
041500 F099-VALIDATE-AND-POST-EX.
041600     EXIT.
041700
041800*---------------------------------------------------------------*
041900 F010-LOOKUP-SOURCE-ACCOUNT.
042000*---------------------------------------------------------------*
042100     MOVE    "N"                 TO    WK-C-SOURCE-FOUND.
042200     MOVE    ZERO                TO    WK-N-SOURCE-IDX.
042300     SET WK-X-ACCT-IDX           TO    1.
042400
042500 F011-SOURCE-SEARCH-LOOP.
042600     IF  WK-X-ACCT-IDX            >    WK-N-ACCT-COUNT
042700         GO TO F019-LOOKUP-SOURCE-ACCOUNT-EX.
042800
042900     IF  WK-T-ACCT-ID (WK-X-ACCT-IDX) = TRFREQ-SOURCE-ACCT-ID
043000         MOVE "Y"                TO    WK-C-SOURCE-FOUND
043100         SET WK-N-SOURCE-IDX     TO    WK-X-ACCT-IDX
043200         GO TO F019-LOOKUP-SOURCE-ACCOUNT-EX.
043300
043400     SET WK-X-ACCT-IDX           UP    BY 1.
043500     GO TO F011-SOURCE-SEARCH-LOOP.
043600
043700 F019-LOOKUP-SOURCE-ACCOUNT-EX.
043800     EXIT.
043900
044000*---------------------------------------------------------------*
044100 F020-LOOKUP-TARGET-ACCOUNT.
044200*---------------------------------------------------------------*
044300     MOVE    "N"                 TO    WK-C-TARGET-FOUND.
044400     MOVE    ZERO                TO    WK-N-TARGET-IDX.
044500     SET WK-X-ACCT-IDX           TO    1.
044600
044700 F021-TARGET-SEARCH-LOOP.
044800     IF  WK-X-ACCT-IDX            >    WK-N-ACCT-COUNT
044900         GO TO F029-LOOKUP-TARGET-ACCOUNT-EX.
045000
045100     IF  WK-T-ACCT-ID (WK-X-ACCT-IDX) = TRFREQ-TARGET-ACCT-ID
045200         MOVE "Y"                TO    WK-C-TARGET-FOUND
045300         SET WK-N-TARGET-IDX     TO    WK-X-ACCT-IDX
045400         GO TO F029-LOOKUP-TARGET-ACCOUNT-EX.
045500
045600     SET WK-X-ACCT-IDX           UP    BY 1.
045700     GO TO F021-TARGET-SEARCH-LOOP.
045800
045900 F029-LOOKUP-TARGET-ACCOUNT-EX.
046000     EXIT.
046100
046200*---------------------------------------------------------------*
046300*AC4 (ACCOUNT NOT FOUND), AC3 (SAME ACCOUNT) AND AC2
046400*(INSUFFICIENT BALANCE) ARE ALL CHECKED BY TRFVACC, IN THAT
046500*ORDER.
046600*---------------------------------------------------------------*
046700 F030-CALL-VALIDATION.
046800*---------------------------------------------------------------*
046900     MOVE TRFREQ-REQ-ID          TO    WK-C-VACC-REQ-ID.
047000     MOVE TRFREQ-SOURCE-ACCT-ID  TO    WK-C-VACC-SOURCE-ID.
047100     MOVE TRFREQ-TARGET-ACCT-ID  TO    WK-C-VACC-TARGET-ID.
047200     MOVE TRFREQ-AMOUNT          TO    WK-N-VACC-REQ-AMOUNT.
047300     MOVE WK-C-SOURCE-FOUND      TO    WK-C-VACC-SOURCE-FOUND.
047400     MOVE WK-C-TARGET-FOUND      TO    WK-C-VACC-TARGET-FOUND.
047500
047600     IF  WK-C-SOURCE-FOUND       =     "Y"
047700         MOVE WK-N-ACCT-BALANCE (WK-N-SOURCE-IDX)
047800                                 TO    WK-N-VACC-SOURCE-BALANCE
047900         MOVE WK-C-ACCT-CURRENCY (WK-N-SOURCE-IDX)
048000                                 TO    WK-C-VACC-SOURCE-CUY
048100     ELSE
048200         MOVE ZERO               TO    WK-N-VACC-SOURCE-BALANCE
048300         MOVE SPACES             TO    WK-C-VACC-SOURCE-CUY.
048400
048500     IF  WK-C-TARGET-FOUND       =     "Y"
048600         MOVE WK-N-ACCT-BALANCE (WK-N-TARGET-IDX)
048700                                 TO    WK-N-VACC-TARGET-BALANCE
048800         MOVE WK-C-ACCT-CURRENCY (WK-N-TARGET-IDX)
048900                                 TO    WK-C-VACC-TARGET-CUY
049000     ELSE
049100         MOVE ZERO               TO    WK-N-VACC-TARGET-BALANCE
049200         MOVE SPACES             TO    WK-C-VACC-TARGET-CUY.
049300
049400     CALL "TRFVACC" USING WK-C-VACC-RECORD.
049500
049600 F039-CALL-VALIDATION-EX.
049700     EXIT.
049800
049900*---------------------------------------------------------------*
050000 F040-BUILD-VALIDATION-REJECT.
050100*---------------------------------------------------------------*
050200     MOVE TRFREQ-REQ-ID          TO    TRFTXN-TXN-ID.
050300     MOVE TRFREQ-SOURCE-ACCT-ID  TO    TRFTXN-SOURCE-ACCT-ID.
050400     MOVE TRFREQ-TARGET-ACCT-ID  TO    TRFTXN-TARGET-ACCT-ID.
050500     MOVE ZERO                   TO    TRFTXN-SOURCE-AMOUNT
050600                                        TRFTXN-TARGET-AMOUNT.
050700     MOVE SPACES                 TO    TRFTXN-CURRENCY.
050800     SET  TRFTXN-REJECTED        TO    TRUE.
050900     MOVE WK-C-VACC-MESSAGE      TO    TRFTXN-MESSAGE.
051000     ADD  1                      TO    WK-N-REJECT-COUNT.
051100
051200 F049-BUILD-VALIDATION-REJECT-EX.
051300     EXIT.
051400
051500*---------------------------------------------------------------*
051600*LOOK UP THE SOURCE AND TARGET RATE TABLE ENTRIES AND HAND THE
051700*CONVERSION OVER TO TRFVCUY.
051800*---------------------------------------------------------------*
051900 F050-EXCHANGE-CURRENCY.
052000*---------------------------------------------------------------*
052100     MOVE WK-C-ACCT-CURRENCY (WK-N-SOURCE-IDX)
052200                                 TO    WK-C-VCUY-SOURCE-CUY.
052300     MOVE WK-C-ACCT-CURRENCY (WK-N-TARGET-IDX)
052400                                 TO    WK-C-VCUY-TARGET-CUY.
052500     MOVE TRFREQ-AMOUNT          TO    WK-N-VCUY-AMOUNT.
052600     MOVE "N"                    TO    WK-C-VCUY-SOURCE-FOUND.
052700     MOVE "N"                    TO    WK-C-VCUY-TARGET-FOUND.
052800     MOVE ZERO                   TO    WK-N-VCUY-SOURCE-RATE
052900                                        WK-N-VCUY-TARGET-RATE.
053000     SET WK-X-RATE-IDX           TO    1.
053100
053200 F051-RATE-SEARCH-LOOP.
053300     IF  WK-X-RATE-IDX            >    WK-N-RATE-COUNT
053400         GO TO F052-CALL-EXCHANGE.
053500
053600     IF  WK-T-RATE-CUY (WK-X-RATE-IDX) = WK-C-VCUY-SOURCE-CUY
053700         MOVE "Y"                TO    WK-C-VCUY-SOURCE-FOUND
053800         MOVE WK-N-RATE-VALUE (WK-X-RATE-IDX)
053900                                 TO    WK-N-VCUY-SOURCE-RATE.
054000
054100     IF  WK-T-RATE-CUY (WK-X-RATE-IDX) = WK-C-VCUY-TARGET-CUY
054200         MOVE "Y"                TO    WK-C-VCUY-TARGET-FOUND
054300         MOVE WK-N-RATE-VALUE (WK-X-RATE-IDX)
054400                                 TO    WK-N-VCUY-TARGET-RATE.
054500
054600     SET WK-X-RATE-IDX           UP    BY 1.
054700     GO TO F051-RATE-SEARCH-LOOP.
054800
054900 F052-CALL-EXCHANGE.
055000     CALL "TRFVCUY" USING WK-C-VCUY-RECORD.
055100     MOVE WK-N-VCUY-EXCHANGED    TO    WK-N-EXCHANGED-AMOUNT.
055200
055300 F059-EXCHANGE-CURRENCY-EX.
055400     EXIT.
055500
055600*---------------------------------------------------------------*
055700 F055-BUILD-EXCHANGE-REJECT.
055800*---------------------------------------------------------------*
055900     MOVE TRFREQ-REQ-ID          TO    TRFTXN-TXN-ID.
056000     MOVE TRFREQ-SOURCE-ACCT-ID  TO    TRFTXN-SOURCE-ACCT-ID.
056100     MOVE TRFREQ-TARGET-ACCT-ID  TO    TRFTXN-TARGET-ACCT-ID.
056200     MOVE ZERO                   TO    TRFTXN-SOURCE-AMOUNT
056300                                        TRFTXN-TARGET-AMOUNT.
056400     MOVE SPACES                 TO    TRFTXN-CURRENCY.
056500     SET  TRFTXN-REJECTED        TO    TRUE.
056600     MOVE "Error occurred while exchanging currency."
056700                                 TO    TRFTXN-MESSAGE.
056800     ADD  1                      TO    WK-N-REJECT-COUNT.
056900
057000 F058-BUILD-EXCHANGE-REJECT-EX.
057100     EXIT.
057200
057300*---------------------------------------------------------------*
057400 F060-DEBIT-SOURCE-ACCOUNT.
057500*---------------------------------------------------------------*
057600     SET  WK-C-PBAL-DEBIT        TO    TRUE.
057700     MOVE WK-N-ACCT-BALANCE (WK-N-SOURCE-IDX)
057800                                 TO    WK-N-PBAL-CURRENT-BAL.
057900     MOVE TRFREQ-AMOUNT          TO    WK-N-PBAL-AMOUNT.
058000     CALL "TRFPBAL" USING WK-C-PBAL-RECORD.
058100     MOVE WK-N-PBAL-NEW-BAL      TO
058200         WK-N-ACCT-BALANCE (WK-N-SOURCE-IDX).
058300
058400 F069-DEBIT-SOURCE-ACCOUNT-EX.
058500     EXIT.
058600
058700*---------------------------------------------------------------*
058800 F070-CREDIT-TARGET-ACCOUNT.
058900*---------------------------------------------------------------*
059000     SET  WK-C-PBAL-CREDIT       TO    TRUE.
059100     MOVE WK-N-ACCT-BALANCE (WK-N-TARGET-IDX)
059200                                 TO    WK-N-PBAL-CURRENT-BAL.
059300     MOVE WK-N-EXCHANGED-AMOUNT  TO    WK-N-PBAL-AMOUNT.
059400     CALL "TRFPBAL" USING WK-C-PBAL-RECORD.
059500     MOVE WK-N-PBAL-NEW-BAL      TO
059600         WK-N-ACCT-BALANCE (WK-N-TARGET-IDX).
059700
059800 F079-CREDIT-TARGET-ACCOUNT-EX.
059900     EXIT.
060000
060100*---------------------------------------------------------------*
060200 F080-BUILD-ACCEPT-TXN.
060300*---------------------------------------------------------------*
060400     MOVE TRFREQ-REQ-ID          TO    TRFTXN-TXN-ID.
060500     MOVE TRFREQ-SOURCE-ACCT-ID  TO    TRFTXN-SOURCE-ACCT-ID.
060600     MOVE TRFREQ-TARGET-ACCT-ID  TO    TRFTXN-TARGET-ACCT-ID.
060700     MOVE TRFREQ-AMOUNT          TO    TRFTXN-SOURCE-AMOUNT.
060800     MOVE WK-N-EXCHANGED-AMOUNT  TO    TRFTXN-TARGET-AMOUNT.
060900     MOVE WK-C-ACCT-CURRENCY (WK-N-TARGET-IDX)
061000                                 TO    TRFTXN-CURRENCY.
061100     SET  TRFTXN-ACCEPTED        TO    TRUE.
061200     MOVE SPACES                 TO    TRFTXN-MESSAGE.
061300     ADD  1                      TO    WK-N-ACCEPT-COUNT.
061400
061500     PERFORM I010-ACCUM-DEBIT-TOTAL
061600        THRU I019-ACCUM-DEBIT-TOTAL-EX.
061700     PERFORM I020-ACCUM-CREDIT-TOTAL
061800        THRU I029-ACCUM-CREDIT-TOTAL-EX.
061900
062000 F089-BUILD-ACCEPT-TXN-EX.
062100     EXIT.
062200
062300*---------------------------------------------------------------*
062400*A REPLAY RE-EMITS THE FIRST-SEEN OUTCOME UNCHANGED - THE
062500*ACCOUNT MASTER IS NOT TOUCHED AGAIN.  THE CONTROL TOTALS STILL
062600*HAVE TO PICK UP AN ACCEPTED REPLAY, SINCE THE SUMMARY REPORT IS
062700*A COUNT OF TRFTXLOG RECORDS WRITTEN WITH TXN-STATUS "S", NOT
062800*JUST FIRST-SIGHT POSTINGS.  THE SOURCE/TARGET TABLE ENTRIES ARE
062900*RE-LOOKED-UP HERE SINCE F010/F020 ARE NOT PERFORMED ON THE
063000*REPLAY PATH.
063100*---------------------------------------------------------------*
063200 F100-BUILD-REPLAY-TXN.
063300*---------------------------------------------------------------*
063400     MOVE TRFREQ-REQ-ID          TO    TRFTXN-TXN-ID.
063500     MOVE TRFREQ-SOURCE-ACCT-ID  TO    TRFTXN-SOURCE-ACCT-ID.
063600     MOVE TRFREQ-TARGET-ACCT-ID  TO    TRFTXN-TARGET-ACCT-ID.
063700     MOVE WK-N-XIDM-PRIOR-SRC-AMT
063800                                 TO    TRFTXN-SOURCE-AMOUNT.
063900     MOVE WK-N-XIDM-PRIOR-TGT-AMT
064000                                 TO    TRFTXN-TARGET-AMOUNT.
064100     MOVE WK-C-XIDM-PRIOR-CUY    TO    TRFTXN-CURRENCY.
064200     MOVE WK-C-XIDM-PRIOR-STATUS TO    TRFTXN-STATUS.
064300     MOVE WK-C-XIDM-PRIOR-MESSAGE
064400                                 TO    TRFTXN-MESSAGE.
064500
064600     IF  TRFTXN-ACCEPTED
064700         ADD 1                   TO    WK-N-ACCEPT-COUNT
064800         PERFORM F010-LOOKUP-SOURCE-ACCOUNT
064900            THRU F019-LOOKUP-SOURCE-ACCOUNT-EX
065000         PERFORM F020-LOOKUP-TARGET-ACCOUNT
065100            THRU F029-LOOKUP-TARGET-ACCOUNT-EX
065200         PERFORM I010-ACCUM-DEBIT-TOTAL
065300            THRU I019-ACCUM-DEBIT-TOTAL-EX
065400         PERFORM I020-ACCUM-CREDIT-TOTAL
065500            THRU I029-ACCUM-CREDIT-TOTAL-EX
065600     ELSE
065700         ADD 1                   TO    WK-N-REJECT-COUNT.
065800
065900 F199-BUILD-REPLAY-TXN-EX.
066000     EXIT.
066100
066200*---------------------------------------------------------------*
066300*A CONFLICTING RESUBMISSION IS ALWAYS REJECTED, USING THIS
066400*REQUEST'S OWN FIELDS - NOT THE FIRST-SEEN REQUEST'S.
066500*---------------------------------------------------------------*
066600 F200-BUILD-CONFLICT-TXN.
066700*---------------------------------------------------------------*
066800     MOVE TRFREQ-REQ-ID          TO    TRFTXN-TXN-ID.
066900     MOVE TRFREQ-SOURCE-ACCT-ID  TO    TRFTXN-SOURCE-ACCT-ID.
067000     MOVE TRFREQ-TARGET-ACCT-ID  TO    TRFTXN-TARGET-ACCT-ID.
067100     MOVE ZERO                   TO    TRFTXN-SOURCE-AMOUNT
067200                                        TRFTXN-TARGET-AMOUNT.
067300     MOVE SPACES                 TO    TRFTXN-CURRENCY.
067400     SET  TRFTXN-REJECTED        TO    TRUE.
067500     STRING C-MSG-CONFLICT DELIMITED BY SIZE
067600            "quest." DELIMITED BY SIZE
067700         INTO TRFTXN-MESSAGE.
067800     ADD  1                      TO    WK-N-REJECT-COUNT.
067900
068000 F299-BUILD-CONFLICT-TXN-EX.
068100     EXIT.
068200
068300*---------------------------------------------------------------*
068400*FIRST SIGHT OF THIS REQUEST ID - RECORD THE OUTCOME JUST
068500*COMPUTED INTO THE PROCESSED-REQUEST TABLE.
068600*---------------------------------------------------------------*
068700 F900-RECORD-NEW-OUTCOME.
068800*---------------------------------------------------------------*
068900     SET WK-C-XIDM-MODE-ADD      TO    TRUE.
069000     MOVE TRFTXN-STATUS          TO    WK-C-XIDM-NEW-STATUS.
069100     MOVE TRFTXN-MESSAGE         TO    WK-C-XIDM-NEW-MESSAGE.
069200     MOVE TRFTXN-SOURCE-AMOUNT   TO    WK-N-XIDM-NEW-SRC-AMT.
069300     MOVE TRFTXN-TARGET-AMOUNT   TO    WK-N-XIDM-NEW-TGT-AMT.
069400     MOVE TRFTXN-CURRENCY        TO    WK-C-XIDM-NEW-CUY.
069500     CALL "TRFXIDM" USING WK-C-XIDM-RECORD
069600                          WK-N-XIDM-TABLE-COUNT
069700                          WK-T-XIDM-TABLE.
069800
069900 F999-RECORD-NEW-OUTCOME-EX.
070000     EXIT.
070100
070200*---------------------------------------------------------------*
070300*ACCUMULATE THE ACCEPTED DEBIT AMOUNT AGAINST THE SOURCE
070400*CURRENCY ENTRY, ADDING A NEW ENTRY ON FIRST SIGHT OF THE CODE.
070500*---------------------------------------------------------------*
070600 I010-ACCUM-DEBIT-TOTAL.
070700*---------------------------------------------------------------*
070800     MOVE WK-C-ACCT-CURRENCY (WK-N-SOURCE-IDX)
070900                                 TO    WK-C-CURR-CODE-WORK.
071000     PERFORM J000-FIND-CURR-ENTRY
071100        THRU J099-FIND-CURR-ENTRY-EX.
071200     ADD TRFTXN-SOURCE-AMOUNT    TO
071300         WK-N-CURR-DEBIT-TOT (WK-X-CURR-IDX).
071400
071500 I019-ACCUM-DEBIT-TOTAL-EX.
071600     EXIT.
071700
071800*---------------------------------------------------------------*
071900*ACCUMULATE THE ACCEPTED CREDIT AMOUNT AGAINST THE TARGET
072000*CURRENCY ENTRY, ADDING A NEW ENTRY ON FIRST SIGHT OF THE CODE.
072100*---------------------------------------------------------------*
072200 I020-ACCUM-CREDIT-TOTAL.
072300*---------------------------------------------------------------*
072400     MOVE TRFTXN-CURRENCY        TO    WK-C-CURR-CODE-WORK.
072500     PERFORM J000-FIND-CURR-ENTRY
072600        THRU J099-FIND-CURR-ENTRY-EX.
072700     ADD TRFTXN-TARGET-AMOUNT    TO
072800         WK-N-CURR-CREDIT-TOT (WK-X-CURR-IDX).
072900
073000 I029-ACCUM-CREDIT-TOTAL-EX.
073100     EXIT.
073200
073300*---------------------------------------------------------------*
073400*FIND WK-C-CURR-CODE-WORK ON WK-T-CURR-TOTALS, ADDING A NEW
073500*ZERO-TOTAL ENTRY IF THE CODE HAS NOT BEEN SEEN THIS RUN.
073600*SEARCH KEY FOR I010 IS THE SOURCE CURRENCY, SET BELOW; I020
073700*SETS ITS OWN KEY BEFORE CALLING THIS PARAGRAPH.
073800*---------------------------------------------------------------*
073900 J000-FIND-CURR-ENTRY.
074000*---------------------------------------------------------------*
074100     SET WK-X-CURR-IDX           TO    1.
074200
074300 J010-CURR-SEARCH-LOOP.
074400     IF  WK-X-CURR-IDX            >    WK-N-CURR-COUNT
074500         GO TO J020-CURR-ADD-ENTRY.
074600
074700     IF  WK-C-CURR-CODE (WK-X-CURR-IDX) = WK-C-CURR-CODE-WORK
074800         GO TO J099-FIND-CURR-ENTRY-EX.
074900
075000     SET WK-X-CURR-IDX           UP    BY 1.
075100     GO TO J010-CURR-SEARCH-LOOP.
075200
075300 J020-CURR-ADD-ENTRY.
075400     ADD 1                       TO    WK-N-CURR-COUNT.
075500     SET WK-X-CURR-IDX           TO    WK-N-CURR-COUNT.
075600     MOVE WK-C-CURR-CODE-WORK    TO
075700         WK-C-CURR-CODE (WK-X-CURR-IDX).
075800     MOVE ZERO                   TO
075900         WK-N-CURR-DEBIT-TOT (WK-X-CURR-IDX)
076000         WK-N-CURR-CREDIT-TOT (WK-X-CURR-IDX).
076100
076200 J099-FIND-CURR-ENTRY-EX.
076300     EXIT.
076400
076500*---------------------------------------------------------------*
076600*REWRITE THE ACCOUNT MASTER WITH THE UPDATED BALANCES, SAME
076700*KEY ORDER AS READ AT C000.
076800*---------------------------------------------------------------*
076900 G000-REWRITE-ACCOUNT-MASTER.
077000*---------------------------------------------------------------*
077100     OPEN OUTPUT ACMASTER.
077200     IF  NOT WK-C-SUCCESSFUL
077300         DISPLAY "TRFBPOST - OPEN FILE ERROR - ACMASTER"
077400         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
077500         PERFORM Y900-ABNORMAL-TERMINATION
077600     END-IF.
077700
077800     PERFORM G100-WRITE-ACCOUNT-ENTRY
077900        THRU G199-WRITE-ACCOUNT-ENTRY-EX
078000        VARYING WK-X-ACCT-IDX FROM 1 BY 1
078100        UNTIL WK-X-ACCT-IDX > WK-N-ACCT-COUNT.
078200
078300     CLOSE ACMASTER.
078400     IF  NOT WK-C-SUCCESSFUL
078500         DISPLAY "TRFBPOST - CLOSE FILE ERROR - ACMASTER"
078600         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
078700     END-IF.
078800
078900 G099-REWRITE-ACCOUNT-MASTER-EX.
079000     EXIT.
079100
079200 G100-WRITE-ACCOUNT-ENTRY.
079300     MOVE WK-T-ACCT-ID (WK-X-ACCT-IDX)       TO  ACMAST-ACCT-ID.
079400     MOVE WK-N-ACCT-BALANCE (WK-X-ACCT-IDX)  TO  ACMAST-BALANCE.
079500     MOVE WK-C-ACCT-CURRENCY (WK-X-ACCT-IDX) TO  ACMAST-CURRENCY.
079600     MOVE WK-C-ACCT-CREATED-DATE (WK-X-ACCT-IDX)
079700                                 TO    ACMAST-CREATED-DATE.
079800     WRITE ACMAST-RECORD.
079900     IF  NOT WK-C-SUCCESSFUL
080000         DISPLAY "TRFBPOST - WRITE FILE ERROR - ACMASTER"
080100         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
080200         PERFORM Y900-ABNORMAL-TERMINATION
080300     END-IF.
080400
080500 G199-WRITE-ACCOUNT-ENTRY-EX.
080600     EXIT.
080700
080800*---------------------------------------------------------------*
080900*PRINT THE END-OF-BATCH CONTROL TOTALS REPORT TO SYSOUT.
081000*---------------------------------------------------------------*
081100 H000-PRINT-SUMMARY-REPORT.
081200*---------------------------------------------------------------*
081300     DISPLAY " ".
081400     DISPLAY "TRFBPOST - MONEY TRANSFER POSTING ENGINE SUMMARY".
081500     DISPLAY "----------------------------------------------".
081600     MOVE WK-N-REQ-READ-COUNT    TO    WK-C-EDIT-COUNT.
081700     DISPLAY "REQUESTS READ .... " WK-C-EDIT-COUNT.
081800     MOVE WK-N-ACCEPT-COUNT      TO    WK-C-EDIT-COUNT.
081900     DISPLAY "ACCEPTED ......... " WK-C-EDIT-COUNT.
082000     MOVE WK-N-REJECT-COUNT      TO    WK-C-EDIT-COUNT.
082100     DISPLAY "REJECTED ......... " WK-C-EDIT-COUNT.
082200     DISPLAY " ".
082300     DISPLAY "CUY   TOTAL DEBITED        TOTAL CREDITED".
082400
082500     PERFORM H100-PRINT-CURR-LINE
082600        THRU H199-PRINT-CURR-LINE-EX
082700        VARYING WK-X-CURR-IDX FROM 1 BY 1
082800        UNTIL WK-X-CURR-IDX > WK-N-CURR-COUNT.
082900
083000 H099-PRINT-SUMMARY-REPORT-EX.
083100     EXIT.
083200
083300 H100-PRINT-CURR-LINE.
083400     MOVE WK-N-CURR-DEBIT-TOT (WK-X-CURR-IDX)
083500                                 TO    WK-C-EDIT-AMOUNT.
083600     MOVE WK-C-EDIT-AMOUNT       TO    WK-C-EDIT-AMOUNT-SV.
083700     MOVE WK-N-CURR-CREDIT-TOT (WK-X-CURR-IDX)
083800                                 TO    WK-C-EDIT-AMOUNT.
083900     DISPLAY WK-C-CURR-CODE (WK-X-CURR-IDX)
084000             "   " WK-C-EDIT-AMOUNT-SV
084100             "   " WK-C-EDIT-AMOUNT.
084200
084300 H199-PRINT-CURR-LINE-EX.
084400     EXIT.
084500
084600 Y900-ABNORMAL-TERMINATION.
084700     PERFORM Z000-END-PROGRAM-ROUTINE
084800        THRU Z099-END-PROGRAM-ROUTINE-EX.
084900     STOP RUN.
085000
085100*---------------------------------------------------------------*
085200 Z000-END-PROGRAM-ROUTINE.
085300*---------------------------------------------------------------*
085400     CLOSE TRFTXLOG.
085500     IF  NOT WK-C-SUCCESSFUL
085600         DISPLAY "TRFBPOST - CLOSE FILE ERROR - TRFTXLOG"
085700         DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
085800     END-IF.
085900
086000 Z099-END-PROGRAM-ROUTINE-EX.
086100     EXIT.
086200
086300******************************************************************
086400*************** END OF PROGRAM SOURCE - TRFBPOST *****************
086500******************************************************************
